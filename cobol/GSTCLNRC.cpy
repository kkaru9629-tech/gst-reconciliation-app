000100*****************************************************************
000200*    COPYBOOK:  GSTCLNRC
000300*    CLEANSED INVOICE RECORD - IDENTICAL LAYOUT FOR BOOKS SIDE
000400*    AND GSTR-2B SIDE.  WRITTEN BY GSTBKPRS/GST2BPRS TO THE
000500*    CLEANSED WORK FILES AND READ BY GSTRECON TO BUILD THE
000600*    IN-MEMORY MATCH TABLES.  MONEY FIELDS ARE NET OF DR/CR
000700*    SUFFIX AND THOUSANDS SEPARATOR; TOTAL-TAX IS A DERIVED SUM.
000800*****************************************************************
000900 01  GST-CLN-RECORD.
001000     05  CLN-GSTIN                 PIC X(15).
001100     05  CLN-INVOICE-NO             PIC X(20).
001200     05  CLN-INVOICE-DATE           PIC 9(08).
001300     05  CLN-TAXABLE-VALUE          PIC S9(11)V99.
001400     05  CLN-INVOICE-VALUE          PIC S9(11)V99.
001500     05  CLN-IGST-AMOUNT            PIC S9(11)V99.
001600     05  CLN-CGST-AMOUNT            PIC S9(11)V99.
001700     05  CLN-SGST-AMOUNT            PIC S9(11)V99.
001800     05  CLN-TOTAL-TAX              PIC S9(11)V99.
001900     05  FILLER                    PIC X(09).
