000100*****************************************************************
000200*    COPYBOOK:  GSTRAWRC
000300*    RAW FIXED-LAYOUT INVOICE RECORD - BOOKS AND GSTR-2B REGISTER
000400*    BOTH REGISTERS ARE EXTRACTED TO THIS SAME 135-BYTE LAYOUT
000500*    BEFORE CLEANSING.  TEXT FIELDS ARRIVE UNCLEANED - MIXED CASE,
000600*    EMBEDDED PUNCTUATION, DD-MM-YYYY OR DD/MM/YYYY DATES, AND
000700*    MONEY AMOUNTS THAT MAY CARRY COMMAS AND A TRAILING DR/CR.
000800*    SEE GSTBKPRS/GST2BPRS PARA 220 THRU 270 FOR THE CLEANSING.
000900*****************************************************************
001000 01  GST-RAW-RECORD.
001100     05  RAW-GSTIN                PIC X(15).
001200     05  RAW-INVOICE-NO            PIC X(20).
001300     05  RAW-INVOICE-DATE          PIC X(10).
001400     05  RAW-TAXABLE-VALUE         PIC X(18).
001500     05  RAW-INVOICE-VALUE         PIC X(18).
001600     05  RAW-IGST-AMOUNT           PIC X(18).
001700     05  RAW-CGST-AMOUNT           PIC X(18).
001800     05  RAW-SGST-AMOUNT           PIC X(18).
001900*    NOTE - THE 8 FIELDS ABOVE ACCOUNT FOR THE FULL 135-BYTE
002000*    RECORD DEFINED ON THE RAW REGISTER FILES; THERE IS NO SLACK
002100*    LEFT FOR A TRAILING FILLER ON THIS PARTICULAR LAYOUT.
