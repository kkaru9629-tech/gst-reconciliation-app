000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GSTRECON.
000300 AUTHOR.        R NARASIMHAN.
000400 INSTALLATION.  TAX RECONCILIATION UNIT.
000500 DATE-WRITTEN.  04-02-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM GSTRECON - RECONCILE.  READS THE TWO CLEANSED WORK    *
001100*  FILES PRODUCED BY GSTBKPRS AND GST2BPRS, LOADS EACH INTO AN   *
001200*  IN-MEMORY TABLE, MATCHES EVERY RECORD ON (GSTIN, INVOICE-NO), *
001300*  APPLIES THE DATE AND MONEY TOLERANCE CHECKS, CLASSIFIES EACH  *
001400*  PAIR INTO FULLY-MATCHED / VALUE-MISMATCH / TAX-MISMATCH, AND  *
001500*  WRITES THE MISSING-IN-BOOKS AND MISSING-IN-2B DETAIL LINES    *
001600*  PLUS THE OVERALL SUMMARY REPORT.                              *
001700*****************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    04-02-91  RN   ORIGINAL - MATCH/CLASSIFY ENGINE FOR GST
002200*                   INPUT TAX CREDIT RECONCILIATION (REQ
002300*                   GST-0093).
002400*    08-16-91  RN   ADDED THE FIVE SEPARATE DETAIL OUTPUTS -
002500*                   AUDIT WANTED MISMATCH LINES SPLIT FROM THE
002600*                   FULLY-MATCHED LISTING (REQ GST-0119).
002700*    03-05-92  SKV  DATE TOLERANCE CHANGED FROM EXACT MATCH TO
002800*                   A 5 CALENDAR DAY WINDOW, FILING-LAG ON THE
002900*                   2B SIDE WAS CAUSING FALSE TAX-MISMATCHES
003000*                   (REQ GST-0140).
003100*    03-06-92  SKV  JULIAN DAY ROUTINE ADDED TO COMPUTE THE
003200*                   5-DAY WINDOW WITHOUT A CALENDAR TABLE.
003300*    11-22-93  PM   MATCH TABLES ENLARGED TO 9999 ROWS EACH,
003400*                   SAME CAPACITY AS THE CLEANSE PROGRAMS'
003500*                   DEDUP TABLES.
003600*    07-14-95  RN   TAXABLE-VALUE AND TAX-COMPONENT TOLERANCE
003700*                   WIDENED FROM EXACT TO ONE RUPEE, ROUNDING
003800*                   DRIFT BETWEEN THE TWO FILING SYSTEMS WAS
003900*                   FLAGGING GOOD INVOICES (REQ GST-0164).
004000*    04-18-96  PM   MISSING-IN-BOOKS/MISSING-IN-2B COUNTERS
004100*                   SPLIT OUT OF THE MATCHED COUNTER FOR THE
004200*                   SUMMARY REPORT (REQ GST-0180).
004300*    01-05-98  SKV  Y2K - JULIAN DAY ROUTINE VERIFIED AGAINST
004400*                   4-DIGIT YEARS ONLY, NO CENTURY WINDOWING
004500*                   USED ANYWHERE IN THIS PROGRAM (REQ GST-0201).
004600*    08-02-01  TKR  ADDED UPSI-0 DIAGNOSTIC SWITCH TO MATCH THE
004700*                   CLEANSE PROGRAMS (REQ GST-0255).
004800*    03-14-05  TKR  RENAMED CLEANSED WORK FILE DD'S TO
004900*                   UT-S-BOOKCLN/UT-S-GST2BCL (REQ GST-0310).
005000*    09-19-07  TKR  VALUE-MISMATCH AND TAX-MISMATCH ARE NOT
005100*                   MUTUALLY EXCLUSIVE - A PAIR FAILING BOTH IS
005200*                   WRITTEN TO BOTH OUTPUTS.  CLARIFIED IN
005300*                   COMMENTS AFTER AN AUDIT QUERY (REQ GST-0338).
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS GST-DIAG-REQUESTED
006300            OFF STATUS IS GST-DIAG-NOT-REQUESTED.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT GST-BOOKS-CLN-FILE ASSIGN TO UT-S-BOOKCLN
006900         FILE STATUS IS WS-BOOKCLN-STATUS.
007000*
007100     SELECT GST-2B-CLN-FILE ASSIGN TO UT-S-GST2BCL
007200         FILE STATUS IS WS-GST2BCL-STATUS.
007300*
007400     SELECT GST-MATCH-FILE ASSIGN TO UT-S-MATCHRP
007500         FILE STATUS IS WS-MATCHRP-STATUS.
007600*
007700     SELECT GST-MISSBK-FILE ASSIGN TO UT-S-MISSBKR
007800         FILE STATUS IS WS-MISSBKR-STATUS.
007900*
008000     SELECT GST-MISS2B-FILE ASSIGN TO UT-S-MISS2BR
008100         FILE STATUS IS WS-MISS2BR-STATUS.
008200*
008300     SELECT GST-VALMISM-FILE ASSIGN TO UT-S-VALMISM
008400         FILE STATUS IS WS-VALMISM-STATUS.
008500*
008600     SELECT GST-TAXMISM-FILE ASSIGN TO UT-S-TAXMISM
008700         FILE STATUS IS WS-TAXMISM-STATUS.
008800*
008900     SELECT GST-SUMMARY-FILE ASSIGN TO UT-S-SUMMRPT
009000         FILE STATUS IS WS-SUMMRPT-STATUS.
009100*
009200 DATA DIVISION.
009300*
009400 FILE SECTION.
009500*
009600 FD  GST-BOOKS-CLN-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS BK-CLN-RECORD.
010200*
010300 01  BK-CLN-RECORD                    PIC X(130).
010400*
010500 FD  GST-2B-CLN-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS TB-CLN-RECORD.
011100*
011200 01  TB-CLN-RECORD                    PIC X(130).
011300*
011400 FD  GST-MATCH-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 133 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS MATCH-PRINT-REC.
012000*
012100 01  MATCH-PRINT-REC                  PIC X(133).
012200*
012300 FD  GST-MISSBK-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 133 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS MISSBK-PRINT-REC.
012900*
013000 01  MISSBK-PRINT-REC                 PIC X(133).
013100*
013200 FD  GST-MISS2B-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 133 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS MISS2B-PRINT-REC.
013800*
013900 01  MISS2B-PRINT-REC                 PIC X(133).
014000*
014100 FD  GST-VALMISM-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 133 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS VALMISM-PRINT-REC.
014700*
014800 01  VALMISM-PRINT-REC                PIC X(133).
014900*
015000 FD  GST-TAXMISM-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 133 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS TAXMISM-PRINT-REC.
015600*
015700 01  TAXMISM-PRINT-REC                PIC X(133).
015800*
015900 FD  GST-SUMMARY-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 133 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS SUMMARY-PRINT-REC.
016500*
016600 01  SUMMARY-PRINT-REC                PIC X(133).
016700*
016800 WORKING-STORAGE SECTION.
016900*
017000 01  PROGRAM-INDICATOR-SWITCHES.
017100     05  WS-EOF-BOOKS-SW              PIC X(3)   VALUE 'NO '.
017200         88  EOF-BOOKS                           VALUE 'YES'.
017300     05  WS-EOF-2B-SW                 PIC X(3)   VALUE 'NO '.
017400         88  EOF-2B                              VALUE 'YES'.
017500     05  WS-FOUND-SW                  PIC X(3)   VALUE 'NO '.
017600         88  KEY-FOUND                           VALUE 'YES'.
017700     05  WS-DATE-MATCH-SW             PIC X(3)   VALUE 'NO '.
017800         88  DATE-MATCH-OK                       VALUE 'YES'.
017900     05  WS-TAXABLE-MATCH-SW          PIC X(3)   VALUE 'NO '.
018000         88  TAXABLE-MATCH-OK                    VALUE 'YES'.
018100     05  WS-IGST-MATCH-SW             PIC X(3)   VALUE 'NO '.
018200         88  IGST-MATCH-OK                       VALUE 'YES'.
018300     05  WS-CGST-MATCH-SW             PIC X(3)   VALUE 'NO '.
018400         88  CGST-MATCH-OK                       VALUE 'YES'.
018500     05  WS-SGST-MATCH-SW             PIC X(3)   VALUE 'NO '.
018600         88  SGST-MATCH-OK                       VALUE 'YES'.
018700     05  FILLER                       PIC X(01).
018800*
018900 01  WS-FILE-STATUS-AREA.
019000     05  WS-BOOKCLN-STATUS            PIC X(2)   VALUE '00'.
019100     05  WS-GST2BCL-STATUS            PIC X(2)   VALUE '00'.
019200     05  WS-MATCHRP-STATUS            PIC X(2)   VALUE '00'.
019300     05  WS-MISSBKR-STATUS            PIC X(2)   VALUE '00'.
019400     05  WS-MISS2BR-STATUS            PIC X(2)   VALUE '00'.
019500     05  WS-VALMISM-STATUS            PIC X(2)   VALUE '00'.
019600     05  WS-TAXMISM-STATUS            PIC X(2)   VALUE '00'.
019700     05  WS-SUMMRPT-STATUS            PIC X(2)   VALUE '00'.
019800     05  FILLER                       PIC X(01).
019900*
020000 01  WS-CONTROL-COUNTERS.
020100*    THESE FEED THE SUMMARY REPORT COUNT FIELDS - REQ GST-0093
020200     05  WS-BOOKS-CTR                 PIC S9(7) COMP VALUE ZERO.
020300     05  WS-2B-CTR                    PIC S9(7) COMP VALUE ZERO.
020400     05  WS-MATCHED-CTR               PIC S9(7) COMP VALUE ZERO.
020500     05  WS-MISSING-BOOKS-CTR         PIC S9(7) COMP VALUE ZERO.
020600     05  WS-MISSING-2B-CTR            PIC S9(7) COMP VALUE ZERO.
020700     05  WS-VALMISM-CTR               PIC S9(7) COMP VALUE ZERO.
020800     05  WS-TAXMISM-CTR               PIC S9(7) COMP VALUE ZERO.
020900     05  FILLER                       PIC X(01).
021000*
021100 01  WS-ITC-TOTALS.
021200     05  WS-ITC-BOOKS-TOTAL           PIC S9(13)V99  VALUE ZERO.
021300     05  WS-ITC-2B-TOTAL              PIC S9(13)V99  VALUE ZERO.
021400     05  WS-ITC-DIFFERENCE            PIC S9(13)V99  VALUE ZERO.
021500     05  FILLER                       PIC X(01).
021600*
021700 01  WS-MATCH-KEY-AREA.
021800     05  WS-MATCH-KEY                  PIC X(35).
021900*    DEBUG BREAKDOWN OF THE COMPOSITE KEY - SAME REDEFINE IDIOM
022000*    USED ON THE RAW DATE FIELDS IN THE TWO CLEANSE PROGRAMS.
022100     05  WS-MATCH-KEY-PARTS REDEFINES WS-MATCH-KEY.
022200         10  WS-MATCH-KEY-GSTIN        PIC X(15).
022300         10  WS-MATCH-KEY-INVNO        PIC X(20).
022400     05  FILLER                        PIC X(01).
022500*
022600 01  WS-DIFFERENCE-FIELDS.
022700     05  WS-DATE-DIFF                  PIC S9(5)  COMP VALUE ZERO.
022800     05  WS-TAXABLE-DIFF               PIC S9(11)V99   VALUE ZERO.
022900     05  WS-IGST-DIFF                  PIC S9(11)V99   VALUE ZERO.
023000     05  WS-CGST-DIFF                  PIC S9(11)V99   VALUE ZERO.
023100     05  WS-SGST-DIFF                  PIC S9(11)V99   VALUE ZERO.
023200     05  WS-TOTAL-TAX-DIFF             PIC S9(11)V99   VALUE ZERO.
023300     05  FILLER                        PIC X(01).
023400*
023500*    MANUAL JULIAN-DAY WORK AREA - SEE PARA 860.  FIELDS ARE
023600*    COMP/BINARY THROUGHOUT SO THE INTEGER DIVISIONS TRUNCATE
023700*    THE WAY THE FLIEGEL/VAN-FLANDERN FORMULA REQUIRES.
023800 01  WS-JULIAN-WORK.
023900     05  WS-JD-DATE-IN                 PIC 9(8)  COMP.
024000     05  WS-JD-YYYY                    PIC 9(4)  COMP.
024100     05  WS-JD-MM                      PIC 9(2)  COMP.
024200     05  WS-JD-DD                      PIC 9(2)  COMP.
024300     05  WS-JD-REM1                    PIC 9(4)  COMP.
024400     05  WS-JD-TEMP1                   PIC S9(4) COMP.
024500     05  WS-JD-TEMP2                   PIC S9(9) COMP.
024600     05  WS-JD-A                       PIC S9(4) COMP.
024700     05  WS-JD-Y                       PIC S9(9) COMP.
024800     05  WS-JD-M                       PIC S9(4) COMP.
024900     05  WS-JD-TERM1                   PIC S9(9) COMP.
025000     05  WS-JD-TERM2                   PIC S9(9) COMP.
025100     05  WS-JD-TERM3                   PIC S9(9) COMP.
025200     05  WS-JD-TERM4                   PIC S9(9) COMP.
025300     05  WS-JD-RESULT                  PIC S9(9) COMP.
025400     05  WS-JD-RESULT-2B               PIC S9(9) COMP.
025500     05  WS-JD-RESULT-BOOKS            PIC S9(9) COMP.
025600     05  FILLER                        PIC X(01).
025700*
025800*    DATE EDIT AREAS - BREAK A YYYYMMDD FIELD INTO DASHED
025900*    YYYY-MM-DD FOR THE DETAIL REPORT LINES.
026000 01  WS-DATE-EDIT-BOOKS.
026100     05  WS-DATE-NUMERIC-BK            PIC 9(8).
026200     05  WS-DATE-GROUPS-BK REDEFINES WS-DATE-NUMERIC-BK.
026300         10  WS-DATE-YYYY-BK            PIC 9(4).
026400         10  WS-DATE-MM-BK              PIC 9(2).
026500         10  WS-DATE-DD-BK              PIC 9(2).
026600     05  WS-DATE-DISPLAY-BK            PIC X(10).
026700     05  FILLER                        PIC X(01).
026800*
026900 01  WS-DATE-EDIT-2B.
027000     05  WS-DATE-NUMERIC-2B            PIC 9(8).
027100     05  WS-DATE-GROUPS-2B REDEFINES WS-DATE-NUMERIC-2B.
027200         10  WS-DATE-YYYY-2B            PIC 9(4).
027300         10  WS-DATE-MM-2B              PIC 9(2).
027400         10  WS-DATE-DD-2B              PIC 9(2).
027500     05  WS-DATE-DISPLAY-2B            PIC X(10).
027600     05  FILLER                        PIC X(01).
027700*
027800*    BOOKS-SIDE IN-MEMORY MATCH TABLE, LOADED ONCE FROM THE
027900*    CLEANSED WORK FILE.  SEARCHED LINEARLY FOR EVERY 2B RECORD,
028000*    SAME TECHNIQUE AS THE CUSTOMER TABLE LOOKUP IN THE OLD
028100*    AGED-TRIAL-BALANCE CONTROL-BREAK PROGRAM.
028200 01  WS-BOOKS-TABLE.
028300     05  BK-TAB-ENTRY OCCURS 9999 TIMES
028400                      INDEXED BY BK-IX.
028500         10  BK-TAB-KEY                 PIC X(35).
028600         10  BK-TAB-GSTIN               PIC X(15).
028700         10  BK-TAB-INVOICE-NO          PIC X(20).
028800         10  BK-TAB-INVOICE-DATE        PIC 9(8).
028900         10  BK-TAB-TAXABLE-VALUE       PIC S9(11)V99.
029000         10  BK-TAB-INVOICE-VALUE       PIC S9(11)V99.
029100         10  BK-TAB-IGST-AMOUNT         PIC S9(11)V99.
029200         10  BK-TAB-CGST-AMOUNT         PIC S9(11)V99.
029300         10  BK-TAB-SGST-AMOUNT         PIC S9(11)V99.
029400         10  BK-TAB-TOTAL-TAX           PIC S9(11)V99.
029500     05  FILLER                         PIC X(01).
029600*
029700*    GSTR-2B-SIDE IN-MEMORY MATCH TABLE, SAME LAYOUT AS ABOVE.
029800 01  WS-2B-TABLE.
029900     05  TB-TAB-ENTRY OCCURS 9999 TIMES
030000                      INDEXED BY TB-IX.
030100         10  TB-TAB-KEY                 PIC X(35).
030200         10  TB-TAB-GSTIN               PIC X(15).
030300         10  TB-TAB-INVOICE-NO          PIC X(20).
030400         10  TB-TAB-INVOICE-DATE        PIC 9(8).
030500         10  TB-TAB-TAXABLE-VALUE       PIC S9(11)V99.
030600         10  TB-TAB-INVOICE-VALUE       PIC S9(11)V99.
030700         10  TB-TAB-IGST-AMOUNT         PIC S9(11)V99.
030800         10  TB-TAB-CGST-AMOUNT         PIC S9(11)V99.
030900         10  TB-TAB-SGST-AMOUNT         PIC S9(11)V99.
031000         10  TB-TAB-TOTAL-TAX           PIC S9(11)V99.
031100     05  FILLER                         PIC X(01).
031200*
031300*    THE CLEANSED RECORD LAYOUT, USED TO READ EACH WORK FILE
031400*    BEFORE THE FIELDS ARE MOVED INTO THE TABLE ROW.
031500     COPY GSTCLNRC.
031600*
031700*    PLAIN DETAIL LINE - USED FOR FULLY-MATCHED, MISSING-IN-
031800*    BOOKS AND MISSING-IN-2B, WHICH ONLY EVER CARRY ONE SIDE'S
031900*    FIGURES.
032000 01  WS-PLAIN-LINE.
032100     05  PL-GSTIN                      PIC X(15).
032200     05  FILLER                        PIC X(02) VALUE SPACES.
032300     05  PL-INVOICE-NO                 PIC X(20).
032400     05  FILLER                        PIC X(02) VALUE SPACES.
032500     05  PL-INVOICE-DATE               PIC X(10).
032600     05  FILLER                        PIC X(02) VALUE SPACES.
032700     05  PL-TAXABLE-VALUE              PIC -Z(10)9.99.
032800     05  FILLER                        PIC X(02) VALUE SPACES.
032900     05  PL-IGST-AMOUNT                PIC -Z(10)9.99.
033000     05  FILLER                        PIC X(02) VALUE SPACES.
033100     05  PL-CGST-AMOUNT                PIC -Z(10)9.99.
033200     05  FILLER                        PIC X(02) VALUE SPACES.
033300     05  PL-SGST-AMOUNT                PIC -Z(10)9.99.
033400     05  FILLER                        PIC X(02) VALUE SPACES.
033500     05  PL-TOTAL-TAX                  PIC -Z(10)9.99.
033600     05  FILLER                        PIC X(19) VALUE SPACES.
033700*
033800*    MISMATCH DETAIL LINE - BOTH SIDES' FIGURES PLUS THE
033900*    ABSOLUTE DIFFERENCE OF EACH FAILING COMPARISON.
034000 01  WS-MISMATCH-LINE.
034100     05  ML-GSTIN                      PIC X(15).
034200     05  FILLER                        PIC X(02) VALUE SPACES.
034300     05  ML-INVOICE-NO                 PIC X(20).
034400     05  FILLER                        PIC X(02) VALUE SPACES.
034500     05  ML-INVOICE-DATE               PIC X(10).
034600     05  FILLER                        PIC X(02) VALUE SPACES.
034700     05  ML-BOOKS-TAXABLE              PIC -Z(10)9.99.
034800     05  FILLER                        PIC X(01) VALUE SPACES.
034900     05  ML-2B-TAXABLE                 PIC -Z(10)9.99.
035000     05  FILLER                        PIC X(01) VALUE SPACES.
035100     05  ML-TAXABLE-DIFF                PIC -Z(10)9.99.
035200     05  FILLER                        PIC X(01) VALUE SPACES.
035300     05  ML-BOOKS-IGST                 PIC -Z(10)9.99.
035400     05  FILLER                        PIC X(01) VALUE SPACES.
035500     05  ML-2B-IGST                    PIC -Z(10)9.99.
035600     05  FILLER                        PIC X(01) VALUE SPACES.
035700     05  ML-IGST-DIFF                   PIC -Z(10)9.99.
035800     05  FILLER                        PIC X(01) VALUE SPACES.
035900     05  ML-BOOKS-CGST                 PIC -Z(10)9.99.
036000     05  FILLER                        PIC X(01) VALUE SPACES.
036100     05  ML-2B-CGST                    PIC -Z(10)9.99.
036200     05  FILLER                        PIC X(01) VALUE SPACES.
036300     05  ML-CGST-DIFF                   PIC -Z(10)9.99.
036400     05  FILLER                        PIC X(01) VALUE SPACES.
036500     05  ML-BOOKS-SGST                 PIC -Z(10)9.99.
036600     05  FILLER                        PIC X(01) VALUE SPACES.
036700     05  ML-2B-SGST                    PIC -Z(10)9.99.
036800     05  FILLER                        PIC X(01) VALUE SPACES.
036900     05  ML-SGST-DIFF                   PIC -Z(10)9.99.
037000*
037100 01  WS-HEADING-LINE.
037200     05  HL-TEXT                       PIC X(120).
037300     05  FILLER                        PIC X(13) VALUE SPACES.
037400*
037500 01  WS-TOTAL-LINE.
037600     05  TL-TEXT                       PIC X(40).
037700     05  TL-COUNT                      PIC ZZZ,ZZ9.
037800     05  FILLER                        PIC X(84) VALUE SPACES.
037900*
038000 01  WS-SUMMARY-LINE.
038100     05  SL-LABEL                      PIC X(36).
038200     05  SL-COUNT                      PIC ZZZ,ZZ9.
038300     05  SL-AMOUNT                     PIC -Z(12)9.99.
038400     05  FILLER                        PIC X(74) VALUE SPACES.
038500*
038600 01  DISPLAY-LINE.
038700     05  DISP-MESSAGE                   PIC X(45).
038800     05  DISP-VALUE                     PIC ZZZ,ZZ9.
038900     05  FILLER                        PIC X(10).
039000*
039100 PROCEDURE DIVISION.
039200*
039300 000-MAINLINE SECTION.
039400*
039500     OPEN INPUT  GST-BOOKS-CLN-FILE
039600                 GST-2B-CLN-FILE
039700          OUTPUT GST-MATCH-FILE
039800                 GST-MISSBK-FILE
039900                 GST-MISS2B-FILE
040000                 GST-VALMISM-FILE
040100                 GST-TAXMISM-FILE
040200                 GST-SUMMARY-FILE.
040300     PERFORM 800-READ-BOOKS-FILE THRU 800-EXIT.
040400     PERFORM 100-LOAD-BOOKS-TABLE THRU 100-EXIT
040500         UNTIL EOF-BOOKS.
040600     PERFORM 810-READ-2B-FILE THRU 810-EXIT.
040700     PERFORM 150-LOAD-2B-TABLE THRU 150-EXIT
040800         UNTIL EOF-2B.
040900     PERFORM 610-WRITE-MATCH-HEADING THRU 610-EXIT.
041000     PERFORM 620-WRITE-MISSBK-HEADING THRU 620-EXIT.
041100     PERFORM 630-WRITE-MISS2B-HEADING THRU 630-EXIT.
041200     PERFORM 640-WRITE-VALMISM-HEADING THRU 640-EXIT.
041300     PERFORM 650-WRITE-TAXMISM-HEADING THRU 650-EXIT.
041400     PERFORM 400-MATCH-2B-RECORDS THRU 400-EXIT
041500         VARYING TB-IX FROM 1 BY 1 UNTIL TB-IX > WS-2B-CTR.
041600     PERFORM 500-MATCH-BOOKS-RECORDS THRU 500-EXIT
041700         VARYING BK-IX FROM 1 BY 1 UNTIL BK-IX > WS-BOOKS-CTR.
041800     PERFORM 660-WRITE-DETAIL-TOTALS THRU 660-EXIT.
041900     PERFORM 700-BUILD-SUMMARY-REPORT THRU 700-EXIT.
042000     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
042100     CLOSE GST-BOOKS-CLN-FILE
042200           GST-2B-CLN-FILE
042300           GST-MATCH-FILE
042400           GST-MISSBK-FILE
042500           GST-MISS2B-FILE
042600           GST-VALMISM-FILE
042700           GST-TAXMISM-FILE
042800           GST-SUMMARY-FILE.
042900     MOVE ZERO TO RETURN-CODE.
043000     GOBACK.
043100*
043200 100-LOAD-BOOKS-TABLE.
043300*
043400*    ACCUMULATE THE BOOKS-SIDE WORKING TABLE AND THE ITC TOTAL
043500*    OVER EVERY CLEANSED RECORD, MATCHED OR NOT - REQ GST-0093.
043600     ADD 1 TO WS-BOOKS-CTR.
043700     SET BK-IX TO WS-BOOKS-CTR.
043800     MOVE CLN-GSTIN          TO BK-TAB-GSTIN (BK-IX).
043900     MOVE CLN-INVOICE-NO     TO BK-TAB-INVOICE-NO (BK-IX).
044000     MOVE CLN-INVOICE-DATE   TO BK-TAB-INVOICE-DATE (BK-IX).
044100     MOVE CLN-TAXABLE-VALUE  TO BK-TAB-TAXABLE-VALUE (BK-IX).
044200     MOVE CLN-INVOICE-VALUE  TO BK-TAB-INVOICE-VALUE (BK-IX).
044300     MOVE CLN-IGST-AMOUNT    TO BK-TAB-IGST-AMOUNT (BK-IX).
044400     MOVE CLN-CGST-AMOUNT    TO BK-TAB-CGST-AMOUNT (BK-IX).
044500     MOVE CLN-SGST-AMOUNT    TO BK-TAB-SGST-AMOUNT (BK-IX).
044600     MOVE CLN-TOTAL-TAX      TO BK-TAB-TOTAL-TAX (BK-IX).
044700     STRING CLN-GSTIN DELIMITED BY SIZE
044800            CLN-INVOICE-NO DELIMITED BY SIZE
044900            INTO BK-TAB-KEY (BK-IX).
045000     ADD CLN-TOTAL-TAX TO WS-ITC-BOOKS-TOTAL.
045100     PERFORM 800-READ-BOOKS-FILE THRU 800-EXIT.
045200*
045300 100-EXIT.
045400     EXIT.
045500*
045600 150-LOAD-2B-TABLE.
045700*
045800     ADD 1 TO WS-2B-CTR.
045900     SET TB-IX TO WS-2B-CTR.
046000     MOVE CLN-GSTIN          TO TB-TAB-GSTIN (TB-IX).
046100     MOVE CLN-INVOICE-NO     TO TB-TAB-INVOICE-NO (TB-IX).
046200     MOVE CLN-INVOICE-DATE   TO TB-TAB-INVOICE-DATE (TB-IX).
046300     MOVE CLN-TAXABLE-VALUE  TO TB-TAB-TAXABLE-VALUE (TB-IX).
046400     MOVE CLN-INVOICE-VALUE  TO TB-TAB-INVOICE-VALUE (TB-IX).
046500     MOVE CLN-IGST-AMOUNT    TO TB-TAB-IGST-AMOUNT (TB-IX).
046600     MOVE CLN-CGST-AMOUNT    TO TB-TAB-CGST-AMOUNT (TB-IX).
046700     MOVE CLN-SGST-AMOUNT    TO TB-TAB-SGST-AMOUNT (TB-IX).
046800     MOVE CLN-TOTAL-TAX      TO TB-TAB-TOTAL-TAX (TB-IX).
046900     STRING CLN-GSTIN DELIMITED BY SIZE
047000            CLN-INVOICE-NO DELIMITED BY SIZE
047100            INTO TB-TAB-KEY (TB-IX).
047200     ADD CLN-TOTAL-TAX TO WS-ITC-2B-TOTAL.
047300     PERFORM 810-READ-2B-FILE THRU 810-EXIT.
047400*
047500 150-EXIT.
047600     EXIT.
047700*
047800 400-MATCH-2B-RECORDS.
047900*
048000*    DRIVEN OFF THE 2B TABLE, IN 2B ARRIVAL ORDER, PER REQ
048100*    GST-0093 - COVERS BOTH THE MISSING-IN-BOOKS OUTPUT AND THE
048200*    PAIR CLASSIFICATION FOR EVERY KEY THAT DOES APPEAR ON THE
048300*    BOOKS SIDE.
048400     MOVE TB-TAB-KEY (TB-IX) TO WS-MATCH-KEY.
048500     MOVE 'NO ' TO WS-FOUND-SW.
048600     SET BK-IX TO 1.
048700     SEARCH BK-TAB-ENTRY
048800         AT END
048900            NEXT SENTENCE
049000         WHEN BK-TAB-KEY (BK-IX) = WS-MATCH-KEY
049100            MOVE 'YES' TO WS-FOUND-SW.
049200     IF NOT KEY-FOUND
049300        ADD 1 TO WS-MISSING-BOOKS-CTR
049400        PERFORM 420-WRITE-MISSING-BOOKS THRU 420-EXIT
049500     ELSE
049600        PERFORM 440-CLASSIFY-PAIR THRU 440-EXIT.
049700*
049800 400-EXIT.
049900     EXIT.
050000*
050100 420-WRITE-MISSING-BOOKS.
050200*
050300     MOVE SPACES TO WS-PLAIN-LINE.
050400     MOVE TB-TAB-GSTIN (TB-IX)        TO PL-GSTIN.
050500     MOVE TB-TAB-INVOICE-NO (TB-IX)   TO PL-INVOICE-NO.
050600     MOVE TB-TAB-INVOICE-DATE (TB-IX) TO WS-DATE-NUMERIC-2B.
050700     PERFORM 870-EDIT-DATE-2B THRU 870-EXIT.
050800     MOVE WS-DATE-DISPLAY-2B          TO PL-INVOICE-DATE.
050900     MOVE TB-TAB-TAXABLE-VALUE (TB-IX) TO PL-TAXABLE-VALUE.
051000     MOVE TB-TAB-IGST-AMOUNT (TB-IX)   TO PL-IGST-AMOUNT.
051100     MOVE TB-TAB-CGST-AMOUNT (TB-IX)   TO PL-CGST-AMOUNT.
051200     MOVE TB-TAB-SGST-AMOUNT (TB-IX)   TO PL-SGST-AMOUNT.
051300     MOVE TB-TAB-TOTAL-TAX (TB-IX)     TO PL-TOTAL-TAX.
051400     WRITE MISSBK-PRINT-REC FROM WS-PLAIN-LINE.
051500*
051600 420-EXIT.
051700     EXIT.
051800*
051900 440-CLASSIFY-PAIR.
052000*
052100     PERFORM 450-CALC-DIFFERENCES THRU 450-EXIT.
052200*    EACH TEST CARRIES ITS OWN DATE-MATCH-OK CONDITION RATHER
052300*    THAN NESTING UNDER ONE OUTER IF - REQ GST-0338 - A DATE
052400*    OUTSIDE THE 5-DAY WINDOW MUST FALL OUT OF ALL THREE
052500*    BUCKETS, NOT JUST THE FIRST ONE TESTED.
052600     IF DATE-MATCH-OK AND TAXABLE-MATCH-OK AND IGST-MATCH-OK
052700        AND CGST-MATCH-OK AND SGST-MATCH-OK
052800        ADD 1 TO WS-MATCHED-CTR
052900        PERFORM 460-WRITE-FULLY-MATCHED THRU 460-EXIT.
053000     IF DATE-MATCH-OK AND NOT TAXABLE-MATCH-OK
053100        ADD 1 TO WS-VALMISM-CTR
053200        PERFORM 470-WRITE-VALUE-MISMATCH THRU 470-EXIT.
053300     IF DATE-MATCH-OK AND
053400        (NOT IGST-MATCH-OK OR NOT CGST-MATCH-OK OR NOT SGST-MATCH-OK)
053500        ADD 1 TO WS-TAXMISM-CTR
053600        PERFORM 480-WRITE-TAX-MISMATCH THRU 480-EXIT.
053700*
053800 440-EXIT.
053900     EXIT.
054000*
054100 450-CALC-DIFFERENCES.
054200*
054300*    ALL COMPARISONS USE THE ABSOLUTE DIFFERENCE, PER THE
054400*    TOLERANCE RULES - REQ GST-0140/GST-0164.
054500     MOVE TB-TAB-INVOICE-DATE (TB-IX) TO WS-JD-DATE-IN.
054600     PERFORM 860-CALC-JULIAN-DAY THRU 860-EXIT.
054700     MOVE WS-JD-RESULT TO WS-JD-RESULT-2B.
054800     MOVE BK-TAB-INVOICE-DATE (BK-IX) TO WS-JD-DATE-IN.
054900     PERFORM 860-CALC-JULIAN-DAY THRU 860-EXIT.
055000     MOVE WS-JD-RESULT TO WS-JD-RESULT-BOOKS.
055100     COMPUTE WS-DATE-DIFF = WS-JD-RESULT-2B - WS-JD-RESULT-BOOKS.
055200     IF WS-DATE-DIFF < ZERO
055300        COMPUTE WS-DATE-DIFF = WS-DATE-DIFF * -1.
055400     IF WS-DATE-DIFF <= 5
055500        MOVE 'YES' TO WS-DATE-MATCH-SW
055600     ELSE
055700        MOVE 'NO ' TO WS-DATE-MATCH-SW.
055800*
055900     COMPUTE WS-TAXABLE-DIFF =
056000             TB-TAB-TAXABLE-VALUE (TB-IX) -
056100             BK-TAB-TAXABLE-VALUE (BK-IX).
056200     IF WS-TAXABLE-DIFF < ZERO
056300        COMPUTE WS-TAXABLE-DIFF = WS-TAXABLE-DIFF * -1.
056400     IF WS-TAXABLE-DIFF <= 1.00
056500        MOVE 'YES' TO WS-TAXABLE-MATCH-SW
056600     ELSE
056700        MOVE 'NO ' TO WS-TAXABLE-MATCH-SW.
056800*
056900     COMPUTE WS-IGST-DIFF =
057000             TB-TAB-IGST-AMOUNT (TB-IX) - BK-TAB-IGST-AMOUNT (BK-IX).
057100     IF WS-IGST-DIFF < ZERO
057200        COMPUTE WS-IGST-DIFF = WS-IGST-DIFF * -1.
057300     IF WS-IGST-DIFF <= 1.00
057400        MOVE 'YES' TO WS-IGST-MATCH-SW
057500     ELSE
057600        MOVE 'NO ' TO WS-IGST-MATCH-SW.
057700*
057800     COMPUTE WS-CGST-DIFF =
057900             TB-TAB-CGST-AMOUNT (TB-IX) - BK-TAB-CGST-AMOUNT (BK-IX).
058000     IF WS-CGST-DIFF < ZERO
058100        COMPUTE WS-CGST-DIFF = WS-CGST-DIFF * -1.
058200     IF WS-CGST-DIFF <= 1.00
058300        MOVE 'YES' TO WS-CGST-MATCH-SW
058400     ELSE
058500        MOVE 'NO ' TO WS-CGST-MATCH-SW.
058600*
058700     COMPUTE WS-SGST-DIFF =
058800             TB-TAB-SGST-AMOUNT (TB-IX) - BK-TAB-SGST-AMOUNT (BK-IX).
058900     IF WS-SGST-DIFF < ZERO
059000        COMPUTE WS-SGST-DIFF = WS-SGST-DIFF * -1.
059100     IF WS-SGST-DIFF <= 1.00
059200        MOVE 'YES' TO WS-SGST-MATCH-SW
059300     ELSE
059400        MOVE 'NO ' TO WS-SGST-MATCH-SW.
059500*
059600*    TOTAL-TAX-DIFF IS REPORTED BUT NOT USED IN CLASSIFICATION -
059700*    REQ GST-0093.
059800     COMPUTE WS-TOTAL-TAX-DIFF =
059900             TB-TAB-TOTAL-TAX (TB-IX) - BK-TAB-TOTAL-TAX (BK-IX).
060000     IF WS-TOTAL-TAX-DIFF < ZERO
060100        COMPUTE WS-TOTAL-TAX-DIFF = WS-TOTAL-TAX-DIFF * -1.
060200*
060300 450-EXIT.
060400     EXIT.
060500*
060600 460-WRITE-FULLY-MATCHED.
060700*
060800     MOVE SPACES TO WS-PLAIN-LINE.
060900     MOVE TB-TAB-GSTIN (TB-IX)        TO PL-GSTIN.
061000     MOVE TB-TAB-INVOICE-NO (TB-IX)   TO PL-INVOICE-NO.
061100     MOVE TB-TAB-INVOICE-DATE (TB-IX) TO WS-DATE-NUMERIC-2B.
061200     PERFORM 870-EDIT-DATE-2B THRU 870-EXIT.
061300     MOVE WS-DATE-DISPLAY-2B          TO PL-INVOICE-DATE.
061400     MOVE TB-TAB-TAXABLE-VALUE (TB-IX) TO PL-TAXABLE-VALUE.
061500     MOVE TB-TAB-IGST-AMOUNT (TB-IX)   TO PL-IGST-AMOUNT.
061600     MOVE TB-TAB-CGST-AMOUNT (TB-IX)   TO PL-CGST-AMOUNT.
061700     MOVE TB-TAB-SGST-AMOUNT (TB-IX)   TO PL-SGST-AMOUNT.
061800     MOVE TB-TAB-TOTAL-TAX (TB-IX)     TO PL-TOTAL-TAX.
061900     WRITE MATCH-PRINT-REC FROM WS-PLAIN-LINE.
062000*
062100 460-EXIT.
062200     EXIT.
062300*
062400 470-WRITE-VALUE-MISMATCH.
062500*
062600     MOVE SPACES TO WS-MISMATCH-LINE.
062700     MOVE TB-TAB-GSTIN (TB-IX)        TO ML-GSTIN.
062800     MOVE TB-TAB-INVOICE-NO (TB-IX)   TO ML-INVOICE-NO.
062900     MOVE TB-TAB-INVOICE-DATE (TB-IX) TO WS-DATE-NUMERIC-2B.
063000     PERFORM 870-EDIT-DATE-2B THRU 870-EXIT.
063100     MOVE WS-DATE-DISPLAY-2B          TO ML-INVOICE-DATE.
063200     MOVE BK-TAB-TAXABLE-VALUE (BK-IX) TO ML-BOOKS-TAXABLE.
063300     MOVE TB-TAB-TAXABLE-VALUE (TB-IX) TO ML-2B-TAXABLE.
063400     MOVE WS-TAXABLE-DIFF               TO ML-TAXABLE-DIFF.
063500     MOVE BK-TAB-IGST-AMOUNT (BK-IX)   TO ML-BOOKS-IGST.
063600     MOVE TB-TAB-IGST-AMOUNT (TB-IX)   TO ML-2B-IGST.
063700     MOVE ZERO                          TO ML-IGST-DIFF.
063800     MOVE BK-TAB-CGST-AMOUNT (BK-IX)   TO ML-BOOKS-CGST.
063900     MOVE TB-TAB-CGST-AMOUNT (TB-IX)   TO ML-2B-CGST.
064000     MOVE ZERO                          TO ML-CGST-DIFF.
064100     MOVE BK-TAB-SGST-AMOUNT (BK-IX)   TO ML-BOOKS-SGST.
064200     MOVE TB-TAB-SGST-AMOUNT (TB-IX)   TO ML-2B-SGST.
064300     MOVE ZERO                          TO ML-SGST-DIFF.
064400     WRITE VALMISM-PRINT-REC FROM WS-MISMATCH-LINE.
064500*
064600 470-EXIT.
064700     EXIT.
064800*
064900 480-WRITE-TAX-MISMATCH.
065000*
065100     MOVE SPACES TO WS-MISMATCH-LINE.
065200     MOVE TB-TAB-GSTIN (TB-IX)        TO ML-GSTIN.
065300     MOVE TB-TAB-INVOICE-NO (TB-IX)   TO ML-INVOICE-NO.
065400     MOVE TB-TAB-INVOICE-DATE (TB-IX) TO WS-DATE-NUMERIC-2B.
065500     PERFORM 870-EDIT-DATE-2B THRU 870-EXIT.
065600     MOVE WS-DATE-DISPLAY-2B          TO ML-INVOICE-DATE.
065700     MOVE BK-TAB-TAXABLE-VALUE (BK-IX) TO ML-BOOKS-TAXABLE.
065800     MOVE TB-TAB-TAXABLE-VALUE (TB-IX) TO ML-2B-TAXABLE.
065900     MOVE ZERO                          TO ML-TAXABLE-DIFF.
066000     MOVE BK-TAB-IGST-AMOUNT (BK-IX)   TO ML-BOOKS-IGST.
066100     MOVE TB-TAB-IGST-AMOUNT (TB-IX)   TO ML-2B-IGST.
066200     MOVE WS-IGST-DIFF                  TO ML-IGST-DIFF.
066300     MOVE BK-TAB-CGST-AMOUNT (BK-IX)   TO ML-BOOKS-CGST.
066400     MOVE TB-TAB-CGST-AMOUNT (TB-IX)   TO ML-2B-CGST.
066500     MOVE WS-CGST-DIFF                  TO ML-CGST-DIFF.
066600     MOVE BK-TAB-SGST-AMOUNT (BK-IX)   TO ML-BOOKS-SGST.
066700     MOVE TB-TAB-SGST-AMOUNT (TB-IX)   TO ML-2B-SGST.
066800     MOVE WS-SGST-DIFF                  TO ML-SGST-DIFF.
066900     WRITE TAXMISM-PRINT-REC FROM WS-MISMATCH-LINE.
067000*
067100 480-EXIT.
067200     EXIT.
067300*
067400 500-MATCH-BOOKS-RECORDS.
067500*
067600*    DRIVEN OFF THE BOOKS TABLE, IN BOOKS ARRIVAL ORDER - ONLY
067700*    LOOKS FOR KEYS MISSING ON THE 2B SIDE.  THE PAIR
067800*    CLASSIFICATION ITSELF ALREADY HAPPENED IN PARA 400 ABOVE.
067900     MOVE BK-TAB-KEY (BK-IX) TO WS-MATCH-KEY.
068000     MOVE 'NO ' TO WS-FOUND-SW.
068100     SET TB-IX TO 1.
068200     SEARCH TB-TAB-ENTRY
068300         AT END
068400            NEXT SENTENCE
068500         WHEN TB-TAB-KEY (TB-IX) = WS-MATCH-KEY
068600            MOVE 'YES' TO WS-FOUND-SW.
068700     IF NOT KEY-FOUND
068800        ADD 1 TO WS-MISSING-2B-CTR
068900        PERFORM 520-WRITE-MISSING-2B THRU 520-EXIT.
069000*
069100 500-EXIT.
069200     EXIT.
069300*
069400 520-WRITE-MISSING-2B.
069500*
069600     MOVE SPACES TO WS-PLAIN-LINE.
069700     MOVE BK-TAB-GSTIN (BK-IX)        TO PL-GSTIN.
069800     MOVE BK-TAB-INVOICE-NO (BK-IX)   TO PL-INVOICE-NO.
069900     MOVE BK-TAB-INVOICE-DATE (BK-IX) TO WS-DATE-NUMERIC-BK.
070000     PERFORM 880-EDIT-DATE-BOOKS THRU 880-EXIT.
070100     MOVE WS-DATE-DISPLAY-BK          TO PL-INVOICE-DATE.
070200     MOVE BK-TAB-TAXABLE-VALUE (BK-IX) TO PL-TAXABLE-VALUE.
070300     MOVE BK-TAB-IGST-AMOUNT (BK-IX)   TO PL-IGST-AMOUNT.
070400     MOVE BK-TAB-CGST-AMOUNT (BK-IX)   TO PL-CGST-AMOUNT.
070500     MOVE BK-TAB-SGST-AMOUNT (BK-IX)   TO PL-SGST-AMOUNT.
070600     MOVE BK-TAB-TOTAL-TAX (BK-IX)     TO PL-TOTAL-TAX.
070700     WRITE MISS2B-PRINT-REC FROM WS-PLAIN-LINE.
070800*
070900 520-EXIT.
071000     EXIT.
071100*
071200 550-DISPLAY-PROG-DIAG.
071300*
071400     IF GST-DIAG-NOT-REQUESTED
071500        GO TO 550-EXIT.
071600     DISPLAY '****     GSTRECON RUNNING    ****'.
071700     MOVE 'BOOKS CLEANSED RECORDS LOADED                ' TO
071800          DISP-MESSAGE.
071900     MOVE WS-BOOKS-CTR TO DISP-VALUE.
072000     DISPLAY DISPLAY-LINE.
072100     MOVE 'GSTR-2B CLEANSED RECORDS LOADED              ' TO
072200          DISP-MESSAGE.
072300     MOVE WS-2B-CTR TO DISP-VALUE.
072400     DISPLAY DISPLAY-LINE.
072500     MOVE 'FULLY MATCHED PAIRS                          ' TO
072600          DISP-MESSAGE.
072700     MOVE WS-MATCHED-CTR TO DISP-VALUE.
072800     DISPLAY DISPLAY-LINE.
072900     MOVE 'MISSING IN BOOKS                             ' TO
073000          DISP-MESSAGE.
073100     MOVE WS-MISSING-BOOKS-CTR TO DISP-VALUE.
073200     DISPLAY DISPLAY-LINE.
073300     MOVE 'MISSING IN GSTR-2B                           ' TO
073400          DISP-MESSAGE.
073500     MOVE WS-MISSING-2B-CTR TO DISP-VALUE.
073600     DISPLAY DISPLAY-LINE.
073700     DISPLAY '****     GSTRECON EOJ        ****'.
073800*
073900 550-EXIT.
074000     EXIT.
074100*
074200 610-WRITE-MATCH-HEADING.
074300*
074400     MOVE SPACES TO WS-HEADING-LINE.
074500     MOVE 'FULLY-MATCHED INVOICES' TO HL-TEXT.
074600     WRITE MATCH-PRINT-REC FROM WS-HEADING-LINE.
074700     MOVE SPACES TO WS-HEADING-LINE.
074800     STRING 'GSTIN           INVOICE NO           DATE       '
074900            'TAXABLE         IGST         CGST         SGST  '
075000            '  TOTAL-TAX'
075100            DELIMITED BY SIZE INTO HL-TEXT.
075200     WRITE MATCH-PRINT-REC FROM WS-HEADING-LINE.
075300*
075400 610-EXIT.
075500     EXIT.
075600*
075700 620-WRITE-MISSBK-HEADING.
075800*
075900     MOVE SPACES TO WS-HEADING-LINE.
076000     MOVE 'MISSING-IN-BOOKS INVOICES (PRESENT ONLY IN GSTR-2B)'
076100       TO HL-TEXT.
076200     WRITE MISSBK-PRINT-REC FROM WS-HEADING-LINE.
076300     MOVE SPACES TO WS-HEADING-LINE.
076400     STRING 'GSTIN           INVOICE NO           DATE       '
076500            'TAXABLE         IGST         CGST         SGST  '
076600            '  TOTAL-TAX'
076700            DELIMITED BY SIZE INTO HL-TEXT.
076800     WRITE MISSBK-PRINT-REC FROM WS-HEADING-LINE.
076900*
077000 620-EXIT.
077100     EXIT.
077200*
077300 630-WRITE-MISS2B-HEADING.
077400*
077500     MOVE SPACES TO WS-HEADING-LINE.
077600     MOVE 'MISSING-IN-2B INVOICES (PRESENT ONLY IN BOOKS)'
077700       TO HL-TEXT.
077800     WRITE MISS2B-PRINT-REC FROM WS-HEADING-LINE.
077900     MOVE SPACES TO WS-HEADING-LINE.
078000     STRING 'GSTIN           INVOICE NO           DATE       '
078100            'TAXABLE         IGST         CGST         SGST  '
078200            '  TOTAL-TAX'
078300            DELIMITED BY SIZE INTO HL-TEXT.
078400     WRITE MISS2B-PRINT-REC FROM WS-HEADING-LINE.
078500*
078600 630-EXIT.
078700     EXIT.
078800*
078900 640-WRITE-VALMISM-HEADING.
079000*
079100     MOVE SPACES TO WS-HEADING-LINE.
079200     MOVE 'TAXABLE-VALUE MISMATCH (DATE AGREES, VALUE DOES NOT)'
079300       TO HL-TEXT.
079400     WRITE VALMISM-PRINT-REC FROM WS-HEADING-LINE.
079500     MOVE SPACES TO WS-HEADING-LINE.
079600     STRING 'GSTIN           INVOICE NO           DATE       '
079700            'BOOKS-TXBL      2B-TXBL        DIFF'
079800            DELIMITED BY SIZE INTO HL-TEXT.
079900     WRITE VALMISM-PRINT-REC FROM WS-HEADING-LINE.
080000*
080100 640-EXIT.
080200     EXIT.
080300*
080400 650-WRITE-TAXMISM-HEADING.
080500*
080600     MOVE SPACES TO WS-HEADING-LINE.
080700     MOVE SPACES TO WS-HEADING-LINE.
080800     STRING 'TAX-COMPONENT MISMATCH (DATE AGREES, A TAX COMPONENT '
080900            'DOES NOT)'
081000            DELIMITED BY SIZE INTO HL-TEXT.
081100     WRITE TAXMISM-PRINT-REC FROM WS-HEADING-LINE.
081200     MOVE SPACES TO WS-HEADING-LINE.
081300     STRING 'GSTIN           INVOICE NO           DATE       '
081400            'BOOKS/2B IGST, CGST, SGST AND EACH DIFFERENCE FOLLOW'
081500            DELIMITED BY SIZE INTO HL-TEXT.
081600     WRITE TAXMISM-PRINT-REC FROM WS-HEADING-LINE.
081700*
081800 650-EXIT.
081900     EXIT.
082000*
082100 660-WRITE-DETAIL-TOTALS.
082200*
082300     MOVE SPACES TO WS-TOTAL-LINE.
082400     MOVE 'TOTAL FULLY-MATCHED RECORDS.............' TO TL-TEXT.
082500     MOVE WS-MATCHED-CTR TO TL-COUNT.
082600     WRITE MATCH-PRINT-REC FROM WS-TOTAL-LINE.
082700*
082800     MOVE SPACES TO WS-TOTAL-LINE.
082900     MOVE 'TOTAL MISSING-IN-BOOKS RECORDS..........' TO TL-TEXT.
083000     MOVE WS-MISSING-BOOKS-CTR TO TL-COUNT.
083100     WRITE MISSBK-PRINT-REC FROM WS-TOTAL-LINE.
083200*
083300     MOVE SPACES TO WS-TOTAL-LINE.
083400     MOVE 'TOTAL MISSING-IN-2B RECORDS.............' TO TL-TEXT.
083500     MOVE WS-MISSING-2B-CTR TO TL-COUNT.
083600     WRITE MISS2B-PRINT-REC FROM WS-TOTAL-LINE.
083700*
083800     MOVE SPACES TO WS-TOTAL-LINE.
083900     MOVE 'TOTAL VALUE-MISMATCH RECORDS............' TO TL-TEXT.
084000     MOVE WS-VALMISM-CTR TO TL-COUNT.
084100     WRITE VALMISM-PRINT-REC FROM WS-TOTAL-LINE.
084200*
084300     MOVE SPACES TO WS-TOTAL-LINE.
084400     MOVE 'TOTAL TAX-MISMATCH RECORDS..............' TO TL-TEXT.
084500     MOVE WS-TAXMISM-CTR TO TL-COUNT.
084600     WRITE TAXMISM-PRINT-REC FROM WS-TOTAL-LINE.
084700*
084800 660-EXIT.
084900     EXIT.
085000*
085100 700-BUILD-SUMMARY-REPORT.
085200*
085300     COMPUTE WS-ITC-DIFFERENCE =
085400             WS-ITC-2B-TOTAL - WS-ITC-BOOKS-TOTAL.
085500     MOVE SPACES TO WS-HEADING-LINE.
085600     MOVE 'GST INPUT TAX CREDIT RECONCILIATION - SUMMARY REPORT'
085700       TO HL-TEXT.
085800     WRITE SUMMARY-PRINT-REC FROM WS-HEADING-LINE.
085900*
086000     MOVE SPACES TO WS-SUMMARY-LINE.
086100     MOVE 'TOTAL INVOICES - BOOKS' TO SL-LABEL.
086200     MOVE WS-BOOKS-CTR TO SL-COUNT.
086300     MOVE ZERO TO SL-AMOUNT.
086400     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
086500*
086600     MOVE SPACES TO WS-SUMMARY-LINE.
086700     MOVE 'TOTAL INVOICES - GSTR-2B' TO SL-LABEL.
086800     MOVE WS-2B-CTR TO SL-COUNT.
086900     MOVE ZERO TO SL-AMOUNT.
087000     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
087100*
087200     MOVE SPACES TO WS-SUMMARY-LINE.
087300     MOVE 'TOTAL FULLY MATCHED' TO SL-LABEL.
087400     MOVE WS-MATCHED-CTR TO SL-COUNT.
087500     MOVE ZERO TO SL-AMOUNT.
087600     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
087700*
087800     MOVE SPACES TO WS-SUMMARY-LINE.
087900     MOVE 'TOTAL MISSING IN BOOKS' TO SL-LABEL.
088000     MOVE WS-MISSING-BOOKS-CTR TO SL-COUNT.
088100     MOVE ZERO TO SL-AMOUNT.
088200     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
088300*
088400     MOVE SPACES TO WS-SUMMARY-LINE.
088500     MOVE 'TOTAL MISSING IN GSTR-2B' TO SL-LABEL.
088600     MOVE WS-MISSING-2B-CTR TO SL-COUNT.
088700     MOVE ZERO TO SL-AMOUNT.
088800     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
088900*
089000     MOVE SPACES TO WS-SUMMARY-LINE.
089100     MOVE 'TOTAL ITC - BOOKS' TO SL-LABEL.
089200     MOVE ZERO TO SL-COUNT.
089300     MOVE WS-ITC-BOOKS-TOTAL TO SL-AMOUNT.
089400     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
089500*
089600     MOVE SPACES TO WS-SUMMARY-LINE.
089700     MOVE 'TOTAL ITC - GSTR-2B' TO SL-LABEL.
089800     MOVE ZERO TO SL-COUNT.
089900     MOVE WS-ITC-2B-TOTAL TO SL-AMOUNT.
090000     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
090100*
090200     MOVE SPACES TO WS-SUMMARY-LINE.
090300     MOVE 'ITC DIFFERENCE (2B MINUS BOOKS)' TO SL-LABEL.
090400     MOVE ZERO TO SL-COUNT.
090500     MOVE WS-ITC-DIFFERENCE TO SL-AMOUNT.
090600     WRITE SUMMARY-PRINT-REC FROM WS-SUMMARY-LINE.
090700*
090800 700-EXIT.
090900     EXIT.
091000*
091100 800-READ-BOOKS-FILE.
091200*
091300     READ GST-BOOKS-CLN-FILE INTO GST-CLN-RECORD
091400         AT END MOVE 'YES' TO WS-EOF-BOOKS-SW
091500                GO TO 800-EXIT.
091600*
091700 800-EXIT.
091800     EXIT.
091900*
092000 810-READ-2B-FILE.
092100*
092200     READ GST-2B-CLN-FILE INTO GST-CLN-RECORD
092300         AT END MOVE 'YES' TO WS-EOF-2B-SW
092400                GO TO 810-EXIT.
092500*
092600 810-EXIT.
092700     EXIT.
092800*
092900 860-CALC-JULIAN-DAY.
093000*
093100*    FLIEGEL/VAN-FLANDERN INTEGER JULIAN-DAY-NUMBER FORMULA.
093200*    EVERY DIVISION IS DONE AS A SEPARATE DIVIDE STATEMENT SO
093300*    THE TRUNCATION HAPPENS AT THE POINT THE FORMULA REQUIRES
093400*    IT, RATHER THAN LEAVING IT TO COMPILER-CHOSEN INTERMEDIATE
093500*    PRECISION INSIDE ONE LONG COMPUTE - REQ GST-0140.
093600     DIVIDE WS-JD-DATE-IN BY 10000 GIVING WS-JD-YYYY
093700         REMAINDER WS-JD-REM1.
093800     DIVIDE WS-JD-REM1 BY 100 GIVING WS-JD-MM
093900         REMAINDER WS-JD-DD.
094000     COMPUTE WS-JD-TEMP1 = 14 - WS-JD-MM.
094100     DIVIDE WS-JD-TEMP1 BY 12 GIVING WS-JD-A.
094200     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.
094300     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
094400     COMPUTE WS-JD-TEMP2 = (153 * WS-JD-M) + 2.
094500     DIVIDE WS-JD-TEMP2 BY 5 GIVING WS-JD-TERM1.
094600     DIVIDE WS-JD-Y BY 4 GIVING WS-JD-TERM2.
094700     DIVIDE WS-JD-Y BY 100 GIVING WS-JD-TERM3.
094800     DIVIDE WS-JD-Y BY 400 GIVING WS-JD-TERM4.
094900     COMPUTE WS-JD-RESULT =
095000             WS-JD-DD + WS-JD-TERM1 + (365 * WS-JD-Y) +
095100             WS-JD-TERM2 - WS-JD-TERM3 + WS-JD-TERM4 - 32045.
095200*
095300 860-EXIT.
095400     EXIT.
095500*
095600 870-EDIT-DATE-2B.
095700*
095800     MOVE SPACES TO WS-DATE-DISPLAY-2B.
095900     STRING WS-DATE-YYYY-2B DELIMITED BY SIZE
096000            '-'             DELIMITED BY SIZE
096100            WS-DATE-MM-2B   DELIMITED BY SIZE
096200            '-'             DELIMITED BY SIZE
096300            WS-DATE-DD-2B   DELIMITED BY SIZE
096400            INTO WS-DATE-DISPLAY-2B.
096500*
096600 870-EXIT.
096700     EXIT.
096800*
096900 880-EDIT-DATE-BOOKS.
097000*
097100     MOVE SPACES TO WS-DATE-DISPLAY-BK.
097200     STRING WS-DATE-YYYY-BK DELIMITED BY SIZE
097300            '-'             DELIMITED BY SIZE
097400            WS-DATE-MM-BK   DELIMITED BY SIZE
097500            '-'             DELIMITED BY SIZE
097600            WS-DATE-DD-BK   DELIMITED BY SIZE
097700            INTO WS-DATE-DISPLAY-BK.
097800*
097900 880-EXIT.
098000     EXIT.
