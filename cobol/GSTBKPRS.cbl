000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GSTBKPRS.
000300 AUTHOR.        R NARASIMHAN.
000400 INSTALLATION.  TAX RECONCILIATION UNIT.
000500 DATE-WRITTEN.  03-11-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM GSTBKPRS - PARSE-BOOKS.  CLEANSES THE PURCHASE        *
001100*  REGISTER (TALLY/BOOKS SIDE) RAW EXTRACT AND WRITES A          *
001200*  CLEANSED SEQUENTIAL WORK FILE FOR PROGRAM GSTRECON TO READ.   *
001300*  GSTIN AND INVOICE NUMBER ARE NORMALIZED, MONEY FIELDS ARE     *
001400*  DE-COMMAED AND DR/CR SUFFIXES STRIPPED, THE INVOICE DATE IS   *
001500*  CONVERTED FROM THE DAY-FIRST TEXT FORM TO YYYYMMDD, AND       *
001600*  DUPLICATE OR INCOMPLETE RECORDS ARE REJECTED TO SYSOUT.       *
001700*****************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    03-11-91  RN   ORIGINAL - INITIAL CUT FOR GST INPUT TAX
002200*                   CREDIT RECONCILIATION (REQ GST-0091).
002300*    07-22-91  RN   ADDED REJECT COUNTERS BY REASON, PER AUDIT
002400*                   REQUEST (REQ GST-0114).
002500*    02-14-92  SKV  CORRECTED DATE RANGE EDIT - YEAR 00 WAS
002600*                   PASSING AS VALID (REQ GST-0133).
002700*    11-03-93  SKV  GSTIN LEFT-TRIM LOGIC REWRITTEN, SCAN WAS
002800*                   OVERRUNNING ON AN ALL-BLANK FIELD.
002900*    06-09-94  PM   INVOICE NUMBER CLEAN NOW STRIPS EMBEDDED
003000*                   SLASHES/DOTS IN ADDITION TO HYPHENS.
003100*    04-18-96  PM   DUPLICATE CHECK TABLE ENLARGED TO 9999 ROWS,
003200*                   MONSOON QUARTER WAS OVERFLOWING AT 4000.
003300*    01-05-98  SKV  Y2K - YEAR WINDOW NO LONGER ASSUMES 19XX;
003400*                   4-DIGIT YEAR NOW VALIDATED DIRECTLY FROM THE
003500*                   RAW TEXT (REQ GST-0201).
003600*    09-30-98  SKV  Y2K FOLLOW-UP - REMOVED 2-DIGIT YEAR PATH
003700*                   ENTIRELY AFTER AUDIT SIGN-OFF.
003800*    05-11-99  PM   MONEY PARSE NOW HANDLES A LEADING '+' SIGN
003900*                   SEEN IN THE APRIL EXTRACT (REQ GST-0219).
004000*    08-02-01  TKR  ADDED UPSI-0 DIAGNOSTIC SWITCH SO OPERATIONS
004100*                   CAN SUPPRESS THE READ/REJECT COUNTS ON THE
004200*                   NIGHTLY RUN (REQ GST-0255).
004300*    03-14-05  TKR  RENAMED WORK FILE DD TO UT-S-BOOKCLN TO MATCH
004400*                   THE GSTR-2B SIDE NAMING (REQ GST-0310).
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS GST-DIAG-REQUESTED
005300            OFF STATUS IS GST-DIAG-NOT-REQUESTED.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800     SELECT GST-BOOKS-RAW-FILE ASSIGN TO UT-S-BOOKRAW
005900         FILE STATUS IS WS-BOOKRAW-STATUS.
006000*
006100     SELECT GST-BOOKS-CLN-FILE ASSIGN TO UT-S-BOOKCLN
006200         FILE STATUS IS WS-BOOKCLN-STATUS.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  GST-BOOKS-RAW-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 135 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS BK-RAW-RECORD.
007400*
007500 01  BK-RAW-RECORD                    PIC X(135).
007600*
007700 FD  GST-BOOKS-CLN-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS BK-CLN-RECORD.
008300*
008400 01  BK-CLN-RECORD                    PIC X(130).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  PROGRAM-INDICATOR-SWITCHES.
008900     05  WS-EOF-RAW-SW                PIC X(3)   VALUE 'NO '.
009000         88  EOF-RAW                             VALUE 'YES'.
009100     05  WS-RECORD-OK-SW              PIC X(3)   VALUE 'NO '.
009200         88  RECORD-OK                           VALUE 'YES'.
009300     05  WS-DATE-OK-SW                PIC X(3)   VALUE 'NO '.
009400         88  DATE-OK                             VALUE 'YES'.
009500     05  WS-DUP-FOUND-SW              PIC X(3)   VALUE 'NO '.
009600         88  DUPLICATE-FOUND                      VALUE 'YES'.
009700     05  FILLER                       PIC X(01).
009800*
009900 01  WS-FILE-STATUS-AREA.
010000     05  WS-BOOKRAW-STATUS            PIC X(2)   VALUE '00'.
010100     05  WS-BOOKCLN-STATUS            PIC X(2)   VALUE '00'.
010200     05  FILLER                       PIC X(01).
010300*
010400 01  WS-CASE-CONVERSION-TABLES.
010500     05  WS-LOWER-CASE                PIC X(26)
010600              VALUE 'abcdefghijklmnopqrstuvwxyz'.
010700     05  WS-UPPER-CASE                PIC X(26)
010800              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010900     05  FILLER                       PIC X(01).
011000*
011100 01  WS-ACCUMULATORS.
011200*    FOR PROGRAM RECORD TRACKING - REQ GST-0091
011300     05  WS-READ-CTR                  PIC S9(7) COMP VALUE ZERO.
011400     05  WS-ACCEPT-CTR                PIC S9(7) COMP VALUE ZERO.
011500     05  WS-REJECT-CTR                PIC S9(7) COMP VALUE ZERO.
011600     05  WS-DUP-CTR                   PIC S9(7) COMP VALUE ZERO.
011700*    REJECT REASON BREAKDOWN - REQ GST-0114
011800     05  WS-REJ-GSTIN-CTR             PIC S9(7) COMP VALUE ZERO.
011900     05  WS-REJ-INVNO-CTR             PIC S9(7) COMP VALUE ZERO.
012000     05  WS-REJ-DATE-CTR              PIC S9(7) COMP VALUE ZERO.
012100     05  FILLER                       PIC X(01).
012200*
012300 01  WS-SCAN-FIELDS.
012400     05  WS-SCAN-TEXT                 PIC X(20).
012500     05  WS-SCAN-POS                  PIC S9(4) COMP VALUE ZERO.
012600     05  WS-SCAN-IX                   PIC S9(4) COMP VALUE ZERO.
012700     05  WS-SCAN-LEN                  PIC S9(4) COMP VALUE ZERO.
012800     05  WS-BUILD-TEXT                PIC X(20).
012900     05  WS-BUILD-POS                 PIC S9(4) COMP VALUE ZERO.
013000     05  FILLER                       PIC X(01).
013100*
013200 01  WS-MONEY-PARSE-FIELDS.
013300     05  WS-AMOUNT-TEXT                PIC X(18).
013400     05  WS-AMOUNT-BUILD                PIC X(18).
013500     05  WS-AMOUNT-SHIFT                PIC X(18).
013600     05  WS-AMOUNT-BUILD-POS            PIC S9(4) COMP VALUE ZERO.
013700     05  WS-AMOUNT-IX                   PIC S9(4) COMP VALUE ZERO.
013800     05  WS-AMOUNT-SIGN-NEG-SW           PIC X(3)  VALUE 'NO '.
013900         88  WS-AMOUNT-IS-NEGATIVE                 VALUE 'YES'.
014000     05  WS-AMOUNT-INT-TEXT              PIC X(11).
014100     05  WS-AMOUNT-DEC-TEXT              PIC X(02).
014200     05  WS-AMOUNT-DOT-POS               PIC S9(4) COMP VALUE ZERO.
014300     05  WS-AMOUNT-INT-VALUE             PIC S9(11)     VALUE ZERO.
014400     05  WS-AMOUNT-DEC-VALUE             PIC S99        VALUE ZERO.
014500     05  WS-AMOUNT-VALUE                 PIC S9(11)V99  VALUE ZERO.
014600     05  FILLER                          PIC X(01).
014700*
014800 01  WS-MATCH-KEY-AREA.
014900     05  WS-MATCH-KEY                  PIC X(35).
015000     05  FILLER                        PIC X(01).
015100*
015200 01  WS-DEDUP-TABLE.
015300     05  WS-DEDUP-CTR                  PIC S9(4) COMP VALUE ZERO.
015400     05  WS-DEDUP-ENTRY OCCURS 9999 TIMES
015500                        INDEXED BY WS-DEDUP-IX.
015600         10  WS-DEDUP-KEY               PIC X(35).
015700     05  FILLER                        PIC X(01).
015800*
015900*    RAW RECORD BROKEN OUT FOR THE CLEANSING LOGIC - SEE GSTRAWRC.
016000     COPY GSTRAWRC.
016100*
016200*    REDEFINE OF THE RAW RECORD TO EXPOSE THE DAY-FIRST DATE AS
016300*    DISCRETE DD/MM/YYYY GROUPS, PLUS A NUMERIC-TEST VIEW OF EACH
016400*    GROUP (SAME TECHNIQUE AS THE INV-NO-IN-NUM REDEFINE USED BY
016500*    THE OLD AGED-TRIAL-BALANCE CONTROL-BREAK PROGRAM).
016600 01  WS-RAW-DATE-VIEW REDEFINES GST-RAW-RECORD.
016700     05  FILLER                        PIC X(35).
016800     05  WS-RAW-DD                     PIC XX.
016900     05  WS-RAW-DD-NUM REDEFINES WS-RAW-DD
017000                                       PIC 99.
017100     05  FILLER                        PIC X.
017200     05  WS-RAW-MM                     PIC XX.
017300     05  WS-RAW-MM-NUM REDEFINES WS-RAW-MM
017400                                       PIC 99.
017500     05  FILLER                        PIC X.
017600     05  WS-RAW-YYYY                   PIC X(4).
017700     05  WS-RAW-YYYY-NUM REDEFINES WS-RAW-YYYY
017800                                       PIC 9(4).
017900     05  FILLER                        PIC X(90).
018000*
018100*    CLEANSED RECORD BUILT BY THE CLEANSING PARAGRAPHS - GSTCLNRC.
018200     COPY GSTCLNRC.
018300*
018400 01  DISPLAY-LINE.
018500     05  DISP-MESSAGE                  PIC X(45).
018600     05  DISP-VALUE                    PIC ZZZ,ZZ9.
018700     05  FILLER                        PIC X(10).
018800*
018900 PROCEDURE DIVISION.
019000*
019100 000-MAINLINE SECTION.
019200*
019300     OPEN INPUT  GST-BOOKS-RAW-FILE
019400          OUTPUT GST-BOOKS-CLN-FILE.
019500     PERFORM 800-READ-RAW-FILE THRU 800-EXIT.
019600     PERFORM 200-PRSS-RAW-RECORDS THRU 200-EXIT
019700         UNTIL EOF-RAW.
019800     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
019900     CLOSE GST-BOOKS-RAW-FILE
020000           GST-BOOKS-CLN-FILE.
020100     MOVE ZERO TO RETURN-CODE.
020200     GOBACK.
020300*
020400 200-PRSS-RAW-RECORDS.
020500*
020600     PERFORM 220-CLEAN-GSTIN-NO THRU 220-EXIT.
020700     PERFORM 225-CLEAN-INVOICE-NUMBER THRU 225-EXIT.
020800     PERFORM 230-PARSE-MONEY-FIELDS THRU 230-EXIT.
020900     PERFORM 240-PARSE-INVOICE-DATE THRU 240-EXIT.
021000     PERFORM 250-SUM-TAX-COMPONENTS THRU 250-EXIT.
021100     PERFORM 260-CHECK-REJECT-RULES THRU 260-EXIT.
021200     IF RECORD-OK
021300        ADD 1 TO WS-ACCEPT-CTR
021400        PERFORM 270-CHECK-DUPLICATE THRU 270-EXIT
021500        IF DUPLICATE-FOUND
021600           ADD 1 TO WS-DUP-CTR
021700           SUBTRACT 1 FROM WS-ACCEPT-CTR
021800        ELSE
021900           PERFORM 850-WRITE-CLEANSED-REC THRU 850-EXIT
022000     ELSE
022100        ADD 1 TO WS-REJECT-CTR.
022200     PERFORM 800-READ-RAW-FILE THRU 800-EXIT.
022300*
022400 200-EXIT.
022500     EXIT.
022600*
022700 220-CLEAN-GSTIN-NO.
022800*
022900*    CLEAN-STRING - TRIM LEADING SPACES, UPPER CASE.  TRAILING
023000*    SPACES ARE ALREADY BLANK ON THIS FIXED FIELD.
023100     MOVE SPACES TO WS-BUILD-TEXT.
023200     MOVE RAW-GSTIN TO WS-SCAN-TEXT.
023300     INSPECT WS-SCAN-TEXT CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
023400     MOVE ZERO TO WS-SCAN-POS.
023500     MOVE 1 TO WS-SCAN-IX.
023600     PERFORM 221-FIND-FIRST-NONSPACE THRU 221-EXIT
023700         UNTIL WS-SCAN-POS NOT = ZERO OR WS-SCAN-IX > 15.
023800     IF WS-SCAN-POS = ZERO
023900        MOVE SPACES TO CLN-GSTIN
024000     ELSE
024100        MOVE WS-SCAN-TEXT (WS-SCAN-POS:) TO CLN-GSTIN.
024200*
024300 220-EXIT.
024400     EXIT.
024500*
024600 221-FIND-FIRST-NONSPACE.
024700*
024800     IF WS-SCAN-TEXT (WS-SCAN-IX:1) NOT = SPACE
024900        MOVE WS-SCAN-IX TO WS-SCAN-POS
025000     ELSE
025100        ADD 1 TO WS-SCAN-IX.
025200*
025300 221-EXIT.
025400     EXIT.
025500*
025600 225-CLEAN-INVOICE-NUMBER.
025700*
025800*    CLEAN-INVOICE-NO - UPPER CASE, THEN DROP EVERY CHARACTER
025900*    THAT IS NOT A-Z OR 0-9 (SPACES, HYPHENS, SLASHES, DOTS).
026000     MOVE SPACES TO WS-BUILD-TEXT.
026100     MOVE RAW-INVOICE-NO TO WS-SCAN-TEXT.
026200     INSPECT WS-SCAN-TEXT CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
026300     MOVE ZERO TO WS-BUILD-POS.
026400     MOVE 1 TO WS-SCAN-IX.
026500     PERFORM 226-KEEP-ALNUM-CHAR THRU 226-EXIT
026600         UNTIL WS-SCAN-IX > 20.
026700     MOVE WS-BUILD-TEXT TO CLN-INVOICE-NO.
026800*
026900 225-EXIT.
027000     EXIT.
027100*
027200 226-KEEP-ALNUM-CHAR.
027300*
027400     IF (WS-SCAN-TEXT (WS-SCAN-IX:1) >= 'A' AND
027500         WS-SCAN-TEXT (WS-SCAN-IX:1) <= 'Z')  OR
027600        (WS-SCAN-TEXT (WS-SCAN-IX:1) >= '0' AND
027700         WS-SCAN-TEXT (WS-SCAN-IX:1) <= '9')
027800        ADD 1 TO WS-BUILD-POS
027900        MOVE WS-SCAN-TEXT (WS-SCAN-IX:1)
028000                    TO WS-BUILD-TEXT (WS-BUILD-POS:1).
028100     ADD 1 TO WS-SCAN-IX.
028200*
028300 226-EXIT.
028400     EXIT.
028500*
028600 230-PARSE-MONEY-FIELDS.
028700*
028800     MOVE RAW-TAXABLE-VALUE TO WS-AMOUNT-TEXT.
028900     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
029000     MOVE WS-AMOUNT-VALUE TO CLN-TAXABLE-VALUE.
029100*
029200     MOVE RAW-INVOICE-VALUE TO WS-AMOUNT-TEXT.
029300     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
029400     MOVE WS-AMOUNT-VALUE TO CLN-INVOICE-VALUE.
029500*
029600     MOVE RAW-IGST-AMOUNT TO WS-AMOUNT-TEXT.
029700     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
029800     MOVE WS-AMOUNT-VALUE TO CLN-IGST-AMOUNT.
029900*
030000     MOVE RAW-CGST-AMOUNT TO WS-AMOUNT-TEXT.
030100     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
030200     MOVE WS-AMOUNT-VALUE TO CLN-CGST-AMOUNT.
030300*
030400     MOVE RAW-SGST-AMOUNT TO WS-AMOUNT-TEXT.
030500     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
030600     MOVE WS-AMOUNT-VALUE TO CLN-SGST-AMOUNT.
030700*
030800 230-EXIT.
030900     EXIT.
031000*
031100 235-PARSE-ONE-AMOUNT.
031200*
031300*    PARSE-NUMERIC - STRIP DR/CR, COMMAS AND SPACES BY KEEPING
031400*    ONLY DIGITS, A LEADING SIGN, AND THE DECIMAL POINT.  MISSING
031500*    OR NON-NUMERIC RESULT DEFAULTS TO 0.00 - REQ GST-0091.
031600     MOVE SPACES TO WS-AMOUNT-BUILD.
031700     INSPECT WS-AMOUNT-TEXT CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
031800     MOVE ZERO TO WS-AMOUNT-BUILD-POS.
031900     MOVE 1 TO WS-AMOUNT-IX.
032000     PERFORM 236-KEEP-AMOUNT-CHAR THRU 236-EXIT
032100         UNTIL WS-AMOUNT-IX > 18.
032200     MOVE ZERO TO WS-AMOUNT-INT-VALUE.
032300     MOVE ZERO TO WS-AMOUNT-DEC-VALUE.
032400     MOVE ZERO TO WS-AMOUNT-VALUE.
032500     MOVE 'NO ' TO WS-AMOUNT-SIGN-NEG-SW.
032600     IF WS-AMOUNT-BUILD = SPACES
032700        GO TO 235-EXIT.
032800     IF WS-AMOUNT-BUILD (1:1) = '-'
032900        MOVE 'YES' TO WS-AMOUNT-SIGN-NEG-SW
033000        MOVE SPACES TO WS-AMOUNT-SHIFT
033100        MOVE WS-AMOUNT-BUILD (2:17) TO WS-AMOUNT-SHIFT (1:17)
033200        MOVE WS-AMOUNT-SHIFT TO WS-AMOUNT-BUILD
033300     ELSE
033400        IF WS-AMOUNT-BUILD (1:1) = '+'
033500           MOVE SPACES TO WS-AMOUNT-SHIFT
033600           MOVE WS-AMOUNT-BUILD (2:17) TO WS-AMOUNT-SHIFT (1:17)
033700           MOVE WS-AMOUNT-SHIFT TO WS-AMOUNT-BUILD.
033800     MOVE ZERO TO WS-AMOUNT-DOT-POS.
033900     MOVE 1 TO WS-AMOUNT-IX.
034000     PERFORM 237-FIND-DECIMAL-POINT THRU 237-EXIT
034100         UNTIL WS-AMOUNT-DOT-POS NOT = ZERO OR WS-AMOUNT-IX > 18.
034200     MOVE ZEROS TO WS-AMOUNT-INT-TEXT.
034300     MOVE '00' TO WS-AMOUNT-DEC-TEXT.
034400     IF WS-AMOUNT-DOT-POS = ZERO
034500        MOVE WS-AMOUNT-BUILD TO WS-AMOUNT-INT-TEXT
034600     ELSE
034700        IF WS-AMOUNT-DOT-POS > 1
034800           MOVE WS-AMOUNT-BUILD (1:WS-AMOUNT-DOT-POS - 1)
034900                       TO WS-AMOUNT-INT-TEXT
035000        MOVE WS-AMOUNT-BUILD (WS-AMOUNT-DOT-POS + 1:17)
035100                    TO WS-AMOUNT-DEC-TEXT
035200        IF WS-AMOUNT-DEC-TEXT (1:1) = SPACE
035300           MOVE '00' TO WS-AMOUNT-DEC-TEXT
035400        ELSE
035500           IF WS-AMOUNT-DEC-TEXT (2:1) = SPACE
035600              MOVE '0' TO WS-AMOUNT-DEC-TEXT (2:1).
035700     IF WS-AMOUNT-INT-TEXT NOT NUMERIC OR
035800        WS-AMOUNT-DEC-TEXT NOT NUMERIC
035900        GO TO 235-EXIT.
036000     MOVE WS-AMOUNT-INT-TEXT TO WS-AMOUNT-INT-VALUE.
036100     MOVE WS-AMOUNT-DEC-TEXT TO WS-AMOUNT-DEC-VALUE.
036200     COMPUTE WS-AMOUNT-VALUE =
036300             WS-AMOUNT-INT-VALUE + (WS-AMOUNT-DEC-VALUE / 100).
036400     IF WS-AMOUNT-IS-NEGATIVE
036500        COMPUTE WS-AMOUNT-VALUE = WS-AMOUNT-VALUE * -1.
036600*
036700 235-EXIT.
036800     EXIT.
036900*
037000 236-KEEP-AMOUNT-CHAR.
037100*
037200     IF (WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) >= '0' AND
037300         WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) <= '9')  OR
037400        WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) = '.'     OR
037500        WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) = '-'     OR
037600        WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) = '+'
037700        ADD 1 TO WS-AMOUNT-BUILD-POS
037800        MOVE WS-AMOUNT-TEXT (WS-AMOUNT-IX:1)
037900                    TO WS-AMOUNT-BUILD (WS-AMOUNT-BUILD-POS:1).
038000     ADD 1 TO WS-AMOUNT-IX.
038100*
038200 236-EXIT.
038300     EXIT.
038400*
038500 237-FIND-DECIMAL-POINT.
038600*
038700     IF WS-AMOUNT-BUILD (WS-AMOUNT-IX:1) = '.'
038800        MOVE WS-AMOUNT-IX TO WS-AMOUNT-DOT-POS
038900     ELSE
039000        ADD 1 TO WS-AMOUNT-IX.
039100*
039200 237-EXIT.
039300     EXIT.
039400*
039500 240-PARSE-INVOICE-DATE.
039600*
039700*    DAY-FIRST DATE (DD-MM-YYYY OR DD/MM/YYYY).  THE SEPARATOR
039800*    CHARACTER ITSELF IS NOT TESTED - ONLY ITS POSITION MATTERS,
039900*    SO EITHER PUNCTUATION PARSES THE SAME.
040000     MOVE 'NO ' TO WS-DATE-OK-SW.
040100     IF WS-RAW-DD-NUM IS NUMERIC AND
040200        WS-RAW-MM-NUM IS NUMERIC AND
040300        WS-RAW-YYYY-NUM IS NUMERIC
040400        IF WS-RAW-DD-NUM > ZERO AND WS-RAW-DD-NUM < 32 AND
040500           WS-RAW-MM-NUM > ZERO AND WS-RAW-MM-NUM < 13  AND
040600           WS-RAW-YYYY-NUM > 1900
040700           MOVE 'YES' TO WS-DATE-OK-SW
040800           COMPUTE CLN-INVOICE-DATE =
040900                   WS-RAW-YYYY-NUM * 10000 +
041000                   WS-RAW-MM-NUM * 100 +
041100                   WS-RAW-DD-NUM.
041200     IF NOT DATE-OK
041300        MOVE ZERO TO CLN-INVOICE-DATE.
041400*
041500 240-EXIT.
041600     EXIT.
041700*
041800 250-SUM-TAX-COMPONENTS.
041900*
042000*    TOTAL-TAX = IGST + CGST + SGST.  THE FIXED-LAYOUT BATCH
042100*    INPUT CARRIES EACH TAX FAMILY AS A SINGLE PRE-SUMMED
042200*    COLUMN, SO NO FURTHER ACCUMULATION ACROSS COLUMNS IS DONE
042300*    HERE.
042400     COMPUTE CLN-TOTAL-TAX =
042500             CLN-IGST-AMOUNT + CLN-CGST-AMOUNT + CLN-SGST-AMOUNT.
042600*
042700 250-EXIT.
042800     EXIT.
042900*
043000 260-CHECK-REJECT-RULES.
043100*
043200     IF CLN-GSTIN = SPACES
043300        MOVE 'NO ' TO WS-RECORD-OK-SW
043400        ADD 1 TO WS-REJ-GSTIN-CTR
043500     ELSE
043600        IF CLN-INVOICE-NO = SPACES
043700           MOVE 'NO ' TO WS-RECORD-OK-SW
043800           ADD 1 TO WS-REJ-INVNO-CTR
043900        ELSE
044000           IF NOT DATE-OK
044100              MOVE 'NO ' TO WS-RECORD-OK-SW
044200              ADD 1 TO WS-REJ-DATE-CTR
044300           ELSE
044400              MOVE 'YES' TO WS-RECORD-OK-SW.
044500*
044600 260-EXIT.
044700     EXIT.
044800*
044900 270-CHECK-DUPLICATE.
045000*
045100*    DEDUP ON (GSTIN, INVOICE-NO) - FIRST ACCEPTED OCCURRENCE
045200*    WINS.  TABLE IS SEARCHED LINEARLY, SAME AS THE OLD CUSTOMER
045300*    NAME LOOKUP IN THE AGED-TRIAL-BALANCE PROGRAM.
045400     MOVE SPACES TO WS-MATCH-KEY.
045500     STRING CLN-GSTIN DELIMITED BY SIZE
045600            CLN-INVOICE-NO DELIMITED BY SIZE
045700            INTO WS-MATCH-KEY.
045800     MOVE 'NO ' TO WS-DUP-FOUND-SW.
045900     SET WS-DEDUP-IX TO 1.
046000     SEARCH WS-DEDUP-ENTRY
046100         AT END
046200            NEXT SENTENCE
046300         WHEN WS-DEDUP-KEY (WS-DEDUP-IX) = WS-MATCH-KEY
046400            MOVE 'YES' TO WS-DUP-FOUND-SW.
046500     IF NOT DUPLICATE-FOUND AND WS-DEDUP-CTR < 9999
046600        ADD 1 TO WS-DEDUP-CTR
046700        MOVE WS-MATCH-KEY TO WS-DEDUP-KEY (WS-DEDUP-CTR).
046800*
046900 270-EXIT.
047000     EXIT.
047100*
047200 550-DISPLAY-PROG-DIAG.
047300*
047400     IF GST-DIAG-NOT-REQUESTED
047500        GO TO 550-EXIT.
047600     DISPLAY '****     GSTBKPRS RUNNING    ****'.
047700     MOVE 'BOOKS RAW RECORDS READ                       ' TO
047800          DISP-MESSAGE.
047900     MOVE WS-READ-CTR TO DISP-VALUE.
048000     DISPLAY DISPLAY-LINE.
048100     MOVE 'BOOKS CLEANSED RECORDS WRITTEN               ' TO
048200          DISP-MESSAGE.
048300     MOVE WS-ACCEPT-CTR TO DISP-VALUE.
048400     DISPLAY DISPLAY-LINE.
048500     MOVE 'BOOKS RECORDS REJECTED                       ' TO
048600          DISP-MESSAGE.
048700     MOVE WS-REJECT-CTR TO DISP-VALUE.
048800     DISPLAY DISPLAY-LINE.
048900     MOVE '  REJECTED - GSTIN BLANK AFTER CLEAN         ' TO
049000          DISP-MESSAGE.
049100     MOVE WS-REJ-GSTIN-CTR TO DISP-VALUE.
049200     DISPLAY DISPLAY-LINE.
049300     MOVE '  REJECTED - INVOICE NO BLANK AFTER CLEAN    ' TO
049400          DISP-MESSAGE.
049500     MOVE WS-REJ-INVNO-CTR TO DISP-VALUE.
049600     DISPLAY DISPLAY-LINE.
049700     MOVE '  REJECTED - INVOICE DATE UNPARSEABLE        ' TO
049800          DISP-MESSAGE.
049900     MOVE WS-REJ-DATE-CTR TO DISP-VALUE.
050000     DISPLAY DISPLAY-LINE.
050100     MOVE 'BOOKS DUPLICATE RECORDS DROPPED              ' TO
050200          DISP-MESSAGE.
050300     MOVE WS-DUP-CTR TO DISP-VALUE.
050400     DISPLAY DISPLAY-LINE.
050500     DISPLAY '****     GSTBKPRS EOJ        ****'.
050600*
050700 550-EXIT.
050800     EXIT.
050900*
051000 800-READ-RAW-FILE.
051100*
051200     READ GST-BOOKS-RAW-FILE INTO GST-RAW-RECORD
051300         AT END MOVE 'YES' TO WS-EOF-RAW-SW
051400                GO TO 800-EXIT.
051500     ADD 1 TO WS-READ-CTR.
051600*
051700 800-EXIT.
051800     EXIT.
051900*
052000 850-WRITE-CLEANSED-REC.
052100*
052200     WRITE BK-CLN-RECORD FROM GST-CLN-RECORD.
052300*
052400 850-EXIT.
052500     EXIT.
