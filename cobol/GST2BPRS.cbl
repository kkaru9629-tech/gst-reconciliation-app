000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GST2BPRS.
000300 AUTHOR.        S K VISWANATHAN.
000400 INSTALLATION.  TAX RECONCILIATION UNIT.
000500 DATE-WRITTEN.  03-18-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM GST2BPRS - PARSE-2B.  CLEANSES THE GSTR-2B AUTO-      *
001100*  DRAFTED REGISTER RAW EXTRACT AND WRITES A CLEANSED            *
001200*  SEQUENTIAL WORK FILE FOR PROGRAM GSTRECON TO READ.  SAME      *
001300*  CLEANSING RULES AS GSTBKPRS - GSTIN AND INVOICE NUMBER ARE    *
001400*  NORMALIZED, MONEY FIELDS ARE DE-COMMAED AND DR/CR SUFFIXES    *
001500*  STRIPPED, THE INVOICE DATE IS CONVERTED FROM THE DAY-FIRST    *
001600*  TEXT FORM TO YYYYMMDD, AND DUPLICATE OR INCOMPLETE RECORDS    *
001700*  ARE REJECTED TO SYSOUT.                                       *
001800*****************************************************************
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    03-18-91  SKV  ORIGINAL - COMPANION TO GSTBKPRS FOR THE
002300*                   GSTR-2B SIDE OF THE RECONCILIATION (REQ
002400*                   GST-0092).
002500*    07-22-91  SKV  ADDED REJECT COUNTERS BY REASON, TO MATCH
002600*                   THE BOOKS-SIDE PROGRAM (REQ GST-0114).
002700*    02-14-92  SKV  CORRECTED DATE RANGE EDIT - YEAR 00 WAS
002800*                   PASSING AS VALID (REQ GST-0133).
002900*    11-03-93  PM   GSTIN LEFT-TRIM LOGIC REWRITTEN, SCAN WAS
003000*                   OVERRUNNING ON AN ALL-BLANK FIELD.
003100*    06-09-94  PM   INVOICE NUMBER CLEAN NOW STRIPS EMBEDDED
003200*                   SLASHES/DOTS IN ADDITION TO HYPHENS.
003300*    09-12-95  RN   GSTR-2B SUPPLIER RETURN CAN CARRY A BLANK
003400*                   INVOICE VALUE COLUMN WHEN THE LINE IS A
003500*                   CREDIT NOTE - CONFIRMED DEFAULTS TO 0.00
003600*                   AND FLOWS THROUGH UNCHANGED (REQ GST-0168).
003700*    04-18-96  PM   DUPLICATE CHECK TABLE ENLARGED TO 9999 ROWS,
003800*                   MONSOON QUARTER WAS OVERFLOWING AT 4000.
003900*    01-05-98  TKR  Y2K - YEAR WINDOW NO LONGER ASSUMES 19XX;
004000*                   4-DIGIT YEAR NOW VALIDATED DIRECTLY FROM THE
004100*                   RAW TEXT (REQ GST-0201).
004200*    09-30-98  TKR  Y2K FOLLOW-UP - REMOVED 2-DIGIT YEAR PATH
004300*                   ENTIRELY AFTER AUDIT SIGN-OFF.
004400*    05-11-99  PM   MONEY PARSE NOW HANDLES A LEADING '+' SIGN
004500*                   SEEN IN THE APRIL EXTRACT (REQ GST-0219).
004600*    08-02-01  TKR  ADDED UPSI-0 DIAGNOSTIC SWITCH SO OPERATIONS
004700*                   CAN SUPPRESS THE READ/REJECT COUNTS ON THE
004800*                   NIGHTLY RUN (REQ GST-0255).
004900*
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.
005600     UPSI-0 ON STATUS IS GST-DIAG-REQUESTED
005700            OFF STATUS IS GST-DIAG-NOT-REQUESTED.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     SELECT GST-2B-RAW-FILE ASSIGN TO UT-S-GST2BRW
006300         FILE STATUS IS WS-GST2BRW-STATUS.
006400*
006500     SELECT GST-2B-CLN-FILE ASSIGN TO UT-S-GST2BCL
006600         FILE STATUS IS WS-GST2BCL-STATUS.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  GST-2B-RAW-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 135 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS TB-RAW-RECORD.
007800*
007900 01  TB-RAW-RECORD                    PIC X(135).
008000*
008100 FD  GST-2B-CLN-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS TB-CLN-RECORD.
008700*
008800 01  TB-CLN-RECORD                    PIC X(130).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  PROGRAM-INDICATOR-SWITCHES.
009300     05  WS-EOF-RAW-SW                PIC X(3)   VALUE 'NO '.
009400         88  EOF-RAW                             VALUE 'YES'.
009500     05  WS-RECORD-OK-SW              PIC X(3)   VALUE 'NO '.
009600         88  RECORD-OK                           VALUE 'YES'.
009700     05  WS-DATE-OK-SW                PIC X(3)   VALUE 'NO '.
009800         88  DATE-OK                             VALUE 'YES'.
009900     05  WS-DUP-FOUND-SW              PIC X(3)   VALUE 'NO '.
010000         88  DUPLICATE-FOUND                      VALUE 'YES'.
010100     05  FILLER                       PIC X(01).
010200*
010300 01  WS-FILE-STATUS-AREA.
010400     05  WS-GST2BRW-STATUS            PIC X(2)   VALUE '00'.
010500     05  WS-GST2BCL-STATUS            PIC X(2)   VALUE '00'.
010600     05  FILLER                       PIC X(01).
010700*
010800 01  WS-CASE-CONVERSION-TABLES.
010900     05  WS-LOWER-CASE                PIC X(26)
011000              VALUE 'abcdefghijklmnopqrstuvwxyz'.
011100     05  WS-UPPER-CASE                PIC X(26)
011200              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011300     05  FILLER                       PIC X(01).
011400*
011500 01  WS-ACCUMULATORS.
011600*    FOR PROGRAM RECORD TRACKING - REQ GST-0092
011700     05  WS-READ-CTR                  PIC S9(7) COMP VALUE ZERO.
011800     05  WS-ACCEPT-CTR                PIC S9(7) COMP VALUE ZERO.
011900     05  WS-REJECT-CTR                PIC S9(7) COMP VALUE ZERO.
012000     05  WS-DUP-CTR                   PIC S9(7) COMP VALUE ZERO.
012100*    REJECT REASON BREAKDOWN - REQ GST-0114
012200     05  WS-REJ-GSTIN-CTR             PIC S9(7) COMP VALUE ZERO.
012300     05  WS-REJ-INVNO-CTR             PIC S9(7) COMP VALUE ZERO.
012400     05  WS-REJ-DATE-CTR              PIC S9(7) COMP VALUE ZERO.
012500     05  FILLER                       PIC X(01).
012600*
012700 01  WS-SCAN-FIELDS.
012800     05  WS-SCAN-TEXT                 PIC X(20).
012900     05  WS-SCAN-POS                  PIC S9(4) COMP VALUE ZERO.
013000     05  WS-SCAN-IX                   PIC S9(4) COMP VALUE ZERO.
013100     05  WS-SCAN-LEN                  PIC S9(4) COMP VALUE ZERO.
013200     05  WS-BUILD-TEXT                PIC X(20).
013300     05  WS-BUILD-POS                 PIC S9(4) COMP VALUE ZERO.
013400     05  FILLER                       PIC X(01).
013500*
013600 01  WS-MONEY-PARSE-FIELDS.
013700     05  WS-AMOUNT-TEXT                PIC X(18).
013800     05  WS-AMOUNT-BUILD                PIC X(18).
013900     05  WS-AMOUNT-SHIFT                PIC X(18).
014000     05  WS-AMOUNT-BUILD-POS            PIC S9(4) COMP VALUE ZERO.
014100     05  WS-AMOUNT-IX                   PIC S9(4) COMP VALUE ZERO.
014200     05  WS-AMOUNT-SIGN-NEG-SW           PIC X(3)  VALUE 'NO '.
014300         88  WS-AMOUNT-IS-NEGATIVE                 VALUE 'YES'.
014400     05  WS-AMOUNT-INT-TEXT              PIC X(11).
014500     05  WS-AMOUNT-DEC-TEXT              PIC X(02).
014600     05  WS-AMOUNT-DOT-POS               PIC S9(4) COMP VALUE ZERO.
014700     05  WS-AMOUNT-INT-VALUE             PIC S9(11)     VALUE ZERO.
014800     05  WS-AMOUNT-DEC-VALUE             PIC S99        VALUE ZERO.
014900     05  WS-AMOUNT-VALUE                 PIC S9(11)V99  VALUE ZERO.
015000     05  FILLER                          PIC X(01).
015100*
015200 01  WS-MATCH-KEY-AREA.
015300     05  WS-MATCH-KEY                  PIC X(35).
015400     05  FILLER                        PIC X(01).
015500*
015600 01  WS-DEDUP-TABLE.
015700     05  WS-DEDUP-CTR                  PIC S9(4) COMP VALUE ZERO.
015800     05  WS-DEDUP-ENTRY OCCURS 9999 TIMES
015900                        INDEXED BY WS-DEDUP-IX.
016000         10  WS-DEDUP-KEY               PIC X(35).
016100     05  FILLER                        PIC X(01).
016200*
016300*    RAW RECORD BROKEN OUT FOR THE CLEANSING LOGIC - SEE GSTRAWRC.
016400     COPY GSTRAWRC.
016500*
016600*    REDEFINE OF THE RAW RECORD TO EXPOSE THE DAY-FIRST DATE AS
016700*    DISCRETE DD/MM/YYYY GROUPS, PLUS A NUMERIC-TEST VIEW OF EACH
016800*    GROUP (SAME TECHNIQUE USED IN GSTBKPRS AND IN THE OLD AGED-
016900*    TRIAL-BALANCE CONTROL-BREAK PROGRAM'S INV-NO-IN-NUM REDEFINE).
017000 01  WS-RAW-DATE-VIEW REDEFINES GST-RAW-RECORD.
017100     05  FILLER                        PIC X(35).
017200     05  WS-RAW-DD                     PIC XX.
017300     05  WS-RAW-DD-NUM REDEFINES WS-RAW-DD
017400                                       PIC 99.
017500     05  FILLER                        PIC X.
017600     05  WS-RAW-MM                     PIC XX.
017700     05  WS-RAW-MM-NUM REDEFINES WS-RAW-MM
017800                                       PIC 99.
017900     05  FILLER                        PIC X.
018000     05  WS-RAW-YYYY                   PIC X(4).
018100     05  WS-RAW-YYYY-NUM REDEFINES WS-RAW-YYYY
018200                                       PIC 9(4).
018300     05  FILLER                        PIC X(90).
018400*
018500*    CLEANSED RECORD BUILT BY THE CLEANSING PARAGRAPHS - GSTCLNRC.
018600     COPY GSTCLNRC.
018700*
018800 01  DISPLAY-LINE.
018900     05  DISP-MESSAGE                  PIC X(45).
019000     05  DISP-VALUE                    PIC ZZZ,ZZ9.
019100     05  FILLER                        PIC X(10).
019200*
019300 PROCEDURE DIVISION.
019400*
019500 000-MAINLINE SECTION.
019600*
019700     OPEN INPUT  GST-2B-RAW-FILE
019800          OUTPUT GST-2B-CLN-FILE.
019900     PERFORM 800-READ-RAW-FILE THRU 800-EXIT.
020000     PERFORM 200-PRSS-RAW-RECORDS THRU 200-EXIT
020100         UNTIL EOF-RAW.
020200     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
020300     CLOSE GST-2B-RAW-FILE
020400           GST-2B-CLN-FILE.
020500     MOVE ZERO TO RETURN-CODE.
020600     GOBACK.
020700*
020800 200-PRSS-RAW-RECORDS.
020900*
021000     PERFORM 220-CLEAN-GSTIN-NO THRU 220-EXIT.
021100     PERFORM 225-CLEAN-INVOICE-NUMBER THRU 225-EXIT.
021200     PERFORM 230-PARSE-MONEY-FIELDS THRU 230-EXIT.
021300     PERFORM 240-PARSE-INVOICE-DATE THRU 240-EXIT.
021400     PERFORM 250-SUM-TAX-COMPONENTS THRU 250-EXIT.
021500     PERFORM 260-CHECK-REJECT-RULES THRU 260-EXIT.
021600     IF RECORD-OK
021700        ADD 1 TO WS-ACCEPT-CTR
021800        PERFORM 270-CHECK-DUPLICATE THRU 270-EXIT
021900        IF DUPLICATE-FOUND
022000           ADD 1 TO WS-DUP-CTR
022100           SUBTRACT 1 FROM WS-ACCEPT-CTR
022200        ELSE
022300           PERFORM 850-WRITE-CLEANSED-REC THRU 850-EXIT
022400     ELSE
022500        ADD 1 TO WS-REJECT-CTR.
022600     PERFORM 800-READ-RAW-FILE THRU 800-EXIT.
022700*
022800 200-EXIT.
022900     EXIT.
023000*
023100 220-CLEAN-GSTIN-NO.
023200*
023300*    CLEAN-STRING - TRIM LEADING SPACES, UPPER CASE.  TRAILING
023400*    SPACES ARE ALREADY BLANK ON THIS FIXED FIELD.
023500     MOVE SPACES TO WS-BUILD-TEXT.
023600     MOVE RAW-GSTIN TO WS-SCAN-TEXT.
023700     INSPECT WS-SCAN-TEXT CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
023800     MOVE ZERO TO WS-SCAN-POS.
023900     MOVE 1 TO WS-SCAN-IX.
024000     PERFORM 221-FIND-FIRST-NONSPACE THRU 221-EXIT
024100         UNTIL WS-SCAN-POS NOT = ZERO OR WS-SCAN-IX > 15.
024200     IF WS-SCAN-POS = ZERO
024300        MOVE SPACES TO CLN-GSTIN
024400     ELSE
024500        MOVE WS-SCAN-TEXT (WS-SCAN-POS:) TO CLN-GSTIN.
024600*
024700 220-EXIT.
024800     EXIT.
024900*
025000 221-FIND-FIRST-NONSPACE.
025100*
025200     IF WS-SCAN-TEXT (WS-SCAN-IX:1) NOT = SPACE
025300        MOVE WS-SCAN-IX TO WS-SCAN-POS
025400     ELSE
025500        ADD 1 TO WS-SCAN-IX.
025600*
025700 221-EXIT.
025800     EXIT.
025900*
026000 225-CLEAN-INVOICE-NUMBER.
026100*
026200*    CLEAN-INVOICE-NO - UPPER CASE, THEN DROP EVERY CHARACTER
026300*    THAT IS NOT A-Z OR 0-9 (SPACES, HYPHENS, SLASHES, DOTS).
026400     MOVE SPACES TO WS-BUILD-TEXT.
026500     MOVE RAW-INVOICE-NO TO WS-SCAN-TEXT.
026600     INSPECT WS-SCAN-TEXT CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
026700     MOVE ZERO TO WS-BUILD-POS.
026800     MOVE 1 TO WS-SCAN-IX.
026900     PERFORM 226-KEEP-ALNUM-CHAR THRU 226-EXIT
027000         UNTIL WS-SCAN-IX > 20.
027100     MOVE WS-BUILD-TEXT TO CLN-INVOICE-NO.
027200*
027300 225-EXIT.
027400     EXIT.
027500*
027600 226-KEEP-ALNUM-CHAR.
027700*
027800     IF (WS-SCAN-TEXT (WS-SCAN-IX:1) >= 'A' AND
027900         WS-SCAN-TEXT (WS-SCAN-IX:1) <= 'Z')  OR
028000        (WS-SCAN-TEXT (WS-SCAN-IX:1) >= '0' AND
028100         WS-SCAN-TEXT (WS-SCAN-IX:1) <= '9')
028200        ADD 1 TO WS-BUILD-POS
028300        MOVE WS-SCAN-TEXT (WS-SCAN-IX:1)
028400                    TO WS-BUILD-TEXT (WS-BUILD-POS:1).
028500     ADD 1 TO WS-SCAN-IX.
028600*
028700 226-EXIT.
028800     EXIT.
028900*
029000 230-PARSE-MONEY-FIELDS.
029100*
029200     MOVE RAW-TAXABLE-VALUE TO WS-AMOUNT-TEXT.
029300     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
029400     MOVE WS-AMOUNT-VALUE TO CLN-TAXABLE-VALUE.
029500*
029600     MOVE RAW-INVOICE-VALUE TO WS-AMOUNT-TEXT.
029700     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
029800     MOVE WS-AMOUNT-VALUE TO CLN-INVOICE-VALUE.
029900*
030000     MOVE RAW-IGST-AMOUNT TO WS-AMOUNT-TEXT.
030100     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
030200     MOVE WS-AMOUNT-VALUE TO CLN-IGST-AMOUNT.
030300*
030400     MOVE RAW-CGST-AMOUNT TO WS-AMOUNT-TEXT.
030500     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
030600     MOVE WS-AMOUNT-VALUE TO CLN-CGST-AMOUNT.
030700*
030800     MOVE RAW-SGST-AMOUNT TO WS-AMOUNT-TEXT.
030900     PERFORM 235-PARSE-ONE-AMOUNT THRU 235-EXIT.
031000     MOVE WS-AMOUNT-VALUE TO CLN-SGST-AMOUNT.
031100*
031200 230-EXIT.
031300     EXIT.
031400*
031500 235-PARSE-ONE-AMOUNT.
031600*
031700*    PARSE-NUMERIC - STRIP DR/CR, COMMAS AND SPACES BY KEEPING
031800*    ONLY DIGITS, A LEADING SIGN, AND THE DECIMAL POINT.  MISSING
031900*    OR NON-NUMERIC RESULT DEFAULTS TO 0.00 - REQ GST-0092.
032000     MOVE SPACES TO WS-AMOUNT-BUILD.
032100     INSPECT WS-AMOUNT-TEXT CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
032200     MOVE ZERO TO WS-AMOUNT-BUILD-POS.
032300     MOVE 1 TO WS-AMOUNT-IX.
032400     PERFORM 236-KEEP-AMOUNT-CHAR THRU 236-EXIT
032500         UNTIL WS-AMOUNT-IX > 18.
032600     MOVE ZERO TO WS-AMOUNT-INT-VALUE.
032700     MOVE ZERO TO WS-AMOUNT-DEC-VALUE.
032800     MOVE ZERO TO WS-AMOUNT-VALUE.
032900     MOVE 'NO ' TO WS-AMOUNT-SIGN-NEG-SW.
033000     IF WS-AMOUNT-BUILD = SPACES
033100        GO TO 235-EXIT.
033200     IF WS-AMOUNT-BUILD (1:1) = '-'
033300        MOVE 'YES' TO WS-AMOUNT-SIGN-NEG-SW
033400        MOVE SPACES TO WS-AMOUNT-SHIFT
033500        MOVE WS-AMOUNT-BUILD (2:17) TO WS-AMOUNT-SHIFT (1:17)
033600        MOVE WS-AMOUNT-SHIFT TO WS-AMOUNT-BUILD
033700     ELSE
033800        IF WS-AMOUNT-BUILD (1:1) = '+'
033900           MOVE SPACES TO WS-AMOUNT-SHIFT
034000           MOVE WS-AMOUNT-BUILD (2:17) TO WS-AMOUNT-SHIFT (1:17)
034100           MOVE WS-AMOUNT-SHIFT TO WS-AMOUNT-BUILD.
034200     MOVE ZERO TO WS-AMOUNT-DOT-POS.
034300     MOVE 1 TO WS-AMOUNT-IX.
034400     PERFORM 237-FIND-DECIMAL-POINT THRU 237-EXIT
034500         UNTIL WS-AMOUNT-DOT-POS NOT = ZERO OR WS-AMOUNT-IX > 18.
034600     MOVE ZEROS TO WS-AMOUNT-INT-TEXT.
034700     MOVE '00' TO WS-AMOUNT-DEC-TEXT.
034800     IF WS-AMOUNT-DOT-POS = ZERO
034900        MOVE WS-AMOUNT-BUILD TO WS-AMOUNT-INT-TEXT
035000     ELSE
035100        IF WS-AMOUNT-DOT-POS > 1
035200           MOVE WS-AMOUNT-BUILD (1:WS-AMOUNT-DOT-POS - 1)
035300                       TO WS-AMOUNT-INT-TEXT
035400        MOVE WS-AMOUNT-BUILD (WS-AMOUNT-DOT-POS + 1:17)
035500                    TO WS-AMOUNT-DEC-TEXT
035600        IF WS-AMOUNT-DEC-TEXT (1:1) = SPACE
035700           MOVE '00' TO WS-AMOUNT-DEC-TEXT
035800        ELSE
035900           IF WS-AMOUNT-DEC-TEXT (2:1) = SPACE
036000              MOVE '0' TO WS-AMOUNT-DEC-TEXT (2:1).
036100     IF WS-AMOUNT-INT-TEXT NOT NUMERIC OR
036200        WS-AMOUNT-DEC-TEXT NOT NUMERIC
036300        GO TO 235-EXIT.
036400     MOVE WS-AMOUNT-INT-TEXT TO WS-AMOUNT-INT-VALUE.
036500     MOVE WS-AMOUNT-DEC-TEXT TO WS-AMOUNT-DEC-VALUE.
036600     COMPUTE WS-AMOUNT-VALUE =
036700             WS-AMOUNT-INT-VALUE + (WS-AMOUNT-DEC-VALUE / 100).
036800     IF WS-AMOUNT-IS-NEGATIVE
036900        COMPUTE WS-AMOUNT-VALUE = WS-AMOUNT-VALUE * -1.
037000*
037100 235-EXIT.
037200     EXIT.
037300*
037400 236-KEEP-AMOUNT-CHAR.
037500*
037600     IF (WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) >= '0' AND
037700         WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) <= '9')  OR
037800        WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) = '.'     OR
037900        WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) = '-'     OR
038000        WS-AMOUNT-TEXT (WS-AMOUNT-IX:1) = '+'
038100        ADD 1 TO WS-AMOUNT-BUILD-POS
038200        MOVE WS-AMOUNT-TEXT (WS-AMOUNT-IX:1)
038300                    TO WS-AMOUNT-BUILD (WS-AMOUNT-BUILD-POS:1).
038400     ADD 1 TO WS-AMOUNT-IX.
038500*
038600 236-EXIT.
038700     EXIT.
038800*
038900 237-FIND-DECIMAL-POINT.
039000*
039100     IF WS-AMOUNT-BUILD (WS-AMOUNT-IX:1) = '.'
039200        MOVE WS-AMOUNT-IX TO WS-AMOUNT-DOT-POS
039300     ELSE
039400        ADD 1 TO WS-AMOUNT-IX.
039500*
039600 237-EXIT.
039700     EXIT.
039800*
039900 240-PARSE-INVOICE-DATE.
040000*
040100*    DAY-FIRST DATE (DD-MM-YYYY OR DD/MM/YYYY).  THE SEPARATOR
040200*    CHARACTER ITSELF IS NOT TESTED - ONLY ITS POSITION MATTERS,
040300*    SO EITHER PUNCTUATION PARSES THE SAME.
040400     MOVE 'NO ' TO WS-DATE-OK-SW.
040500     IF WS-RAW-DD-NUM IS NUMERIC AND
040600        WS-RAW-MM-NUM IS NUMERIC AND
040700        WS-RAW-YYYY-NUM IS NUMERIC
040800        IF WS-RAW-DD-NUM > ZERO AND WS-RAW-DD-NUM < 32 AND
040900           WS-RAW-MM-NUM > ZERO AND WS-RAW-MM-NUM < 13  AND
041000           WS-RAW-YYYY-NUM > 1900
041100           MOVE 'YES' TO WS-DATE-OK-SW
041200           COMPUTE CLN-INVOICE-DATE =
041300                   WS-RAW-YYYY-NUM * 10000 +
041400                   WS-RAW-MM-NUM * 100 +
041500                   WS-RAW-DD-NUM.
041600     IF NOT DATE-OK
041700        MOVE ZERO TO CLN-INVOICE-DATE.
041800*
041900 240-EXIT.
042000     EXIT.
042100*
042200 250-SUM-TAX-COMPONENTS.
042300*
042400*    TOTAL-TAX = IGST + CGST + SGST.  THE FIXED-LAYOUT BATCH
042500*    INPUT CARRIES EACH TAX FAMILY AS A SINGLE PRE-SUMMED
042600*    COLUMN, SO NO FURTHER ACCUMULATION ACROSS COLUMNS IS DONE
042700*    HERE.
042800     COMPUTE CLN-TOTAL-TAX =
042900             CLN-IGST-AMOUNT + CLN-CGST-AMOUNT + CLN-SGST-AMOUNT.
043000*
043100 250-EXIT.
043200     EXIT.
043300*
043400 260-CHECK-REJECT-RULES.
043500*
043600     IF CLN-GSTIN = SPACES
043700        MOVE 'NO ' TO WS-RECORD-OK-SW
043800        ADD 1 TO WS-REJ-GSTIN-CTR
043900     ELSE
044000        IF CLN-INVOICE-NO = SPACES
044100           MOVE 'NO ' TO WS-RECORD-OK-SW
044200           ADD 1 TO WS-REJ-INVNO-CTR
044300        ELSE
044400           IF NOT DATE-OK
044500              MOVE 'NO ' TO WS-RECORD-OK-SW
044600              ADD 1 TO WS-REJ-DATE-CTR
044700           ELSE
044800              MOVE 'YES' TO WS-RECORD-OK-SW.
044900*
045000 260-EXIT.
045100     EXIT.
045200*
045300 270-CHECK-DUPLICATE.
045400*
045500*    DEDUP ON (GSTIN, INVOICE-NO) - FIRST ACCEPTED OCCURRENCE
045600*    WINS.  TABLE IS SEARCHED LINEARLY, SAME AS THE OLD CUSTOMER
045700*    NAME LOOKUP IN THE AGED-TRIAL-BALANCE PROGRAM.
045800     MOVE SPACES TO WS-MATCH-KEY.
045900     STRING CLN-GSTIN DELIMITED BY SIZE
046000            CLN-INVOICE-NO DELIMITED BY SIZE
046100            INTO WS-MATCH-KEY.
046200     MOVE 'NO ' TO WS-DUP-FOUND-SW.
046300     SET WS-DEDUP-IX TO 1.
046400     SEARCH WS-DEDUP-ENTRY
046500         AT END
046600            NEXT SENTENCE
046700         WHEN WS-DEDUP-KEY (WS-DEDUP-IX) = WS-MATCH-KEY
046800            MOVE 'YES' TO WS-DUP-FOUND-SW.
046900     IF NOT DUPLICATE-FOUND AND WS-DEDUP-CTR < 9999
047000        ADD 1 TO WS-DEDUP-CTR
047100        MOVE WS-MATCH-KEY TO WS-DEDUP-KEY (WS-DEDUP-CTR).
047200*
047300 270-EXIT.
047400     EXIT.
047500*
047600 550-DISPLAY-PROG-DIAG.
047700*
047800     IF GST-DIAG-NOT-REQUESTED
047900        GO TO 550-EXIT.
048000     DISPLAY '****     GST2BPRS RUNNING    ****'.
048100     MOVE 'GSTR-2B RAW RECORDS READ                     ' TO
048200          DISP-MESSAGE.
048300     MOVE WS-READ-CTR TO DISP-VALUE.
048400     DISPLAY DISPLAY-LINE.
048500     MOVE 'GSTR-2B CLEANSED RECORDS WRITTEN             ' TO
048600          DISP-MESSAGE.
048700     MOVE WS-ACCEPT-CTR TO DISP-VALUE.
048800     DISPLAY DISPLAY-LINE.
048900     MOVE 'GSTR-2B RECORDS REJECTED                     ' TO
049000          DISP-MESSAGE.
049100     MOVE WS-REJECT-CTR TO DISP-VALUE.
049200     DISPLAY DISPLAY-LINE.
049300     MOVE '  REJECTED - GSTIN BLANK AFTER CLEAN         ' TO
049400          DISP-MESSAGE.
049500     MOVE WS-REJ-GSTIN-CTR TO DISP-VALUE.
049600     DISPLAY DISPLAY-LINE.
049700     MOVE '  REJECTED - INVOICE NO BLANK AFTER CLEAN    ' TO
049800          DISP-MESSAGE.
049900     MOVE WS-REJ-INVNO-CTR TO DISP-VALUE.
050000     DISPLAY DISPLAY-LINE.
050100     MOVE '  REJECTED - INVOICE DATE UNPARSEABLE        ' TO
050200          DISP-MESSAGE.
050300     MOVE WS-REJ-DATE-CTR TO DISP-VALUE.
050400     DISPLAY DISPLAY-LINE.
050500     MOVE 'GSTR-2B DUPLICATE RECORDS DROPPED            ' TO
050600          DISP-MESSAGE.
050700     MOVE WS-DUP-CTR TO DISP-VALUE.
050800     DISPLAY DISPLAY-LINE.
050900     DISPLAY '****     GST2BPRS EOJ        ****'.
051000*
051100 550-EXIT.
051200     EXIT.
051300*
051400 800-READ-RAW-FILE.
051500*
051600     READ GST-2B-RAW-FILE INTO GST-RAW-RECORD
051700         AT END MOVE 'YES' TO WS-EOF-RAW-SW
051800                GO TO 800-EXIT.
051900     ADD 1 TO WS-READ-CTR.
052000*
052100 800-EXIT.
052200     EXIT.
052300*
052400 850-WRITE-CLEANSED-REC.
052500*
052600     WRITE TB-CLN-RECORD FROM GST-CLN-RECORD.
052700*
052800 850-EXIT.
052900     EXIT.
